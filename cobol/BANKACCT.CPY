000100******************************************************************
000200*                                                                *
000300*    BANKACCT.CPY                                                *
000400*    Bank account master record - one row per CURRENT or        *
000500*    SAVING account.  Keyed by ACCT-ID (character key, unique   *
000600*    across both account kinds).                                *
000700*                                                                *
000800*    Record length: 120 bytes (82 live + 38 expansion bytes,    *
000900*    reserved the way the BGMAXFIL layouts pad every card to    *
001000*    the shop's standard 80/120-byte block sizes).              *
001100*                                                                *
001200*    History                                                     *
001300*    1991-04-02 RK  PR1140  First cut, current accounts only.    *
001400*    1992-09-17 BK  PR1162  Added ACCT-TYPE and the saving       *
001500*                           account interest-rate field.         *
001600*    1998-11-09 TH  Y2K01   ACCT-CREATED-DATE already CCYYMMDD,  *
001700*                           no change made.                      *
001800*                                                                *
001900******************************************************************
002000   01  ACCOUNT-RECORD.
002100       03  ACCT-ID                     PIC X(36).
002200       03  ACCT-BALANCE                PIC S9(11)V99 COMP-3.
002300       03  ACCT-CREATED-DATE           PIC 9(08).
002400*          ACCT-CREATED-DATE redefined for edited display and
002500*          for ageing/control-break work in BANKSTMT.
002600       03  ACCT-CREATED-DATE-X REDEFINES ACCT-CREATED-DATE.
002700           05  ACCT-CREATED-CCYY       PIC 9(04).
002800           05  ACCT-CREATED-MM         PIC 9(02).
002900           05  ACCT-CREATED-DD         PIC 9(02).
003000       03  ACCT-STATUS                 PIC X(09).
003100           88  ACCT-STATUS-CREATED             VALUE 'CREATED  '.
003200           88  ACCT-STATUS-ACTIVATED           VALUE 'ACTIVATED'.
003300           88  ACCT-STATUS-SUSPENDED           VALUE 'SUSPENDED'.
003400       03  ACCT-CUST-ID                PIC 9(09).
003500       03  ACCT-TYPE                   PIC X(02).
003600           88  ACCT-TYPE-CURRENT               VALUE 'CA'.
003700           88  ACCT-TYPE-SAVING                VALUE 'SA'.
003800       03  ACCT-OVERDRAFT              PIC S9(11)V99 COMP-3.
003900       03  ACCT-INTEREST-RATE          PIC S9(03)V9(04) COMP-3.
004000       03  FILLER                      PIC X(38).
