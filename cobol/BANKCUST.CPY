000100******************************************************************
000200*                                                                *
000300*    BANKCUST.CPY                                                *
000400*    Customer master record - one row per bank customer.        *
000500*                                                                *
000600*    Record length: 79 bytes.  CUST-ID/NAME/EMAIL fill the       *
000700*    record exactly, so unlike ACCOUNT-RECORD and the journal   *
000750*    record there is no trailing expansion FILLER carried here  *
000760*    - the file layout office fixed this one's width in the     *
000770*    original design review and it has never needed room to     *
000780*    grow.  Keyed by CUSTOMER-CUST-ID, assigned sequentially by *
000800*    BANKMAINT when a customer is created.                      *
000900*                                                                *
001000*    History                                                     *
001100*    1991-03-14 RK  PR1140  First cut for the deposit/current    *
001200*                           account rewrite.                    *
001300*    1998-11-09 TH  Y2K01   Confirmed CUST-ID/date fields already*
001400*                           4-digit-year clean, no change made.  *
001410*    2004-03-02 DM  PR1245  Dropped a stray trailing FILLER byte *
001420*                           that had crept into this copybook - *
001430*                           file layout office confirms 79 bytes*
001440*                           exactly, no pad on this record.      *
001500*                                                                *
001600******************************************************************
001700   01  CUSTOMER-RECORD.
001800       03  CUSTOMER-CUST-ID            PIC 9(09).
001900       03  CUSTOMER-NAME               PIC X(30).
002000       03  CUSTOMER-EMAIL              PIC X(40).
