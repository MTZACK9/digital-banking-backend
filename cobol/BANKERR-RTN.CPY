000100******************************************************************
000200*                                                                *
000300*    BANKERR-RTN.CPY                                             *
000400*    Common file-error routine body.  COPY'd into a program's    *
000500*    own Z0900-ERROR-ROUTINE paragraph so every program on the   *
000600*    system prints the same four lines and logs the same way -   *
000700*    requires the COPY statement's own ending period, no         *
000800*    PROCEDURE DIVISION header in this member.                   *
000900*                                                                *
001000*    History                                                     *
001100*    1991-05-20 RK  PR1141  First cut, one common error display  *
001200*                           and run-log write for every program. *
001300*                                                                *
001400******************************************************************
001500    DISPLAY 'FILE ERROR - ' WC-MSG-SRCFILE ' ' WC-MSG-PARA
001600    DISPLAY '  FILE  : ' WC-MSG-FILENAME
001700    DISPLAY '  STATUS: ' WC-MSG-FILESTAT
001750
001800    STRING WC-MSG-SRCFILE    DELIMITED BY SPACE
001900           ' '               DELIMITED BY SIZE
002000           WC-MSG-PARA       DELIMITED BY SPACE
002100           ' FILE='          DELIMITED BY SIZE
002200           WC-MSG-FILENAME   DELIMITED BY SPACE
002300           ' STATUS='        DELIMITED BY SIZE
002400           WC-MSG-FILESTAT   DELIMITED BY SIZE
002500      INTO WC-LOG-TEXT
002600    END-STRING
002650
002700    CALL 'BANKLOG' USING WC-LOG-TEXT
