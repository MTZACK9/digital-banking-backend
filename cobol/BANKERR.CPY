000100******************************************************************
000200*                                                                *
000300*    BANKERR.CPY                                                 *
000400*    Working storage for the shared file-error routine.         *
000500*    Put this file alongside the other COPYLIB members.         *
000600*                                                                *
000700*    Include with: 'COPY BANKERR.' in WORKING-STORAGE.          *
000800*                                                                *
000900*    Adapted from the old Z0900-error-wkstg SQLCODE layout for  *
001000*    the file-status world - WN-MSG-SQLCODE/WC-MSG-TBLCURS       *
001100*    become WC-MSG-FILESTAT/WC-MSG-FILENAME below.               *
001200*                                                                *
001300*    History                                                     *
001400*    1991-05-20 RK  PR1141  Carried over from the old SQLCODE    *
001500*                           error routine, restated for file     *
001600*                           status codes.                        *
001700*                                                                *
001800******************************************************************
001900   01  WC-LOG-TEXT                 PIC X(80)     VALUE SPACE.
002000   01  W9-SPACE-CNT                PIC S9(4) COMP VALUE ZERO.
002100   01  WR-ERROR-HANDLER.
002200       05 WR-PROGRAM-ERROR-MESSAGE.
002300           10 FILLER                PIC X(8)  VALUE 'FILSTAT:'.
002400           10 WC-MSG-FILESTAT       PIC XX.
002500           10 FILLER                PIC X(1)  VALUE '|'.
002600           10 WC-MSG-FILENAME       PIC X(15) VALUE SPACE.
002700           10 FILLER                PIC X(1)  VALUE '|'.
002800           10 WC-MSG-PARA           PIC X(30) VALUE SPACE.
002900           10 FILLER                PIC X(1)  VALUE '|'.
003000           10 WC-MSG-SRCFILE        PIC X(20) VALUE SPACE.
