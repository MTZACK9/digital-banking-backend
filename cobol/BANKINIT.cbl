000100******************************************************************
000200*                                                                *
000300*    BANKINIT                                                   *
000400*                                                                *
000500*    Demo seed run.  Builds a brand-new CUSTOMER-MASTER and      *
000600*    ACCOUNT-MASTER from the three fixed names below, one       *
000700*    CURRENT and one SAVING account per customer, then posts    *
000800*    ten CREDIT/DEBIT pairs against every account and writes    *
000900*    the resulting OPERATION-JOURNAL - the same PERFORM VARYING *
001000*    driver shape used to walk every customer elsewhere in       *
001100*    this suite, restated here to build seed data instead of     *
001200*    posting a live feed.  Run once to stand up a training       *
001300*    region; overwrites any existing masters.                    *
001400*                                                                *
001500*    History                                                     *
001600*    1991-04-15 RK  PR1142  First cut, two customers.            *
001700*    1991-09-30 RK  PR1149  Third demo customer (Aicha) added    *
001800*                           at the training team's request.      *
001810*    1994-06-02 BK  PR1185  SAVING account interest rate bumped  *
001820*                           from 5.00 to 5.50 to match the live  *
001830*                           rate sheet after the spring review - *
001840*                           training regions were quoting        *
001850*                           customers the wrong number.          *
001900*    1998-11-09 TH  Y2K01   Run date already CCYYMMDD, no        *
002000*                           change made.                         *
002010*    2002-09-18 DM  PR1215  WS-SEED-PASS-COUNT added - training  *
002020*                           coordinators wanted to know how many *
002030*                           times a region's seed run had been   *
002040*                           fired before they trusted a demo     *
002050*                           account's balance.                   *
002100*                                                                *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. BANKINIT.
002500 AUTHOR. R KOWALSKI.
002600 INSTALLATION. RETAIL BANKING SYSTEMS.
002700 DATE-WRITTEN. 1991-04-15.
002800 DATE-COMPILED.
002900 SECURITY. UNCLASSIFIED.
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200*-----------------------------------------------------------------
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT  CUSTOMER-MASTER
003900             ASSIGN TO 'CUSTMAST'
004000             ORGANIZATION IS LINE SEQUENTIAL
004100             FILE STATUS IS WS-CUSTMAST-FS.
004200
004300     SELECT  ACCOUNT-MASTER
004400             ASSIGN TO 'ACCTMAST'
004500             ORGANIZATION IS LINE SEQUENTIAL
004600             FILE STATUS IS WS-ACCTMAST-FS.
004700
004800     SELECT  OPERATION-JOURNAL
004900             ASSIGN TO 'OPJRNL'
005000             ORGANIZATION IS LINE SEQUENTIAL
005100             FILE STATUS IS WS-OPJRNL-FS.
005200******************************************************************
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 FILE SECTION.
005600 FD  CUSTOMER-MASTER
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 79 CHARACTERS.
005900 COPY BANKCUST.
006000
006100 FD  ACCOUNT-MASTER
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 120 CHARACTERS.
006400 COPY BANKACCT.
006500
006600 FD  OPERATION-JOURNAL
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 100 CHARACTERS.
006900 COPY BANKOPER.
007000******************************************************************
007100 WORKING-STORAGE SECTION.
007110*    WS-SEED-PASS-COUNT - times this seed run has fired against
007120*    the same training region; run-local, no group structure.
007130 77  WS-SEED-PASS-COUNT              PIC 9(03) COMP VALUE ZERO.
007200 01  FILE-STATUS-FIELDS.
007300     05  WS-CUSTMAST-FS               PIC XX.
007400         88  WS-CUSTMAST-OK                   VALUE '00'.
007500     05  WS-ACCTMAST-FS               PIC XX.
007600         88  WS-ACCTMAST-OK                   VALUE '00'.
007700     05  WS-OPJRNL-FS                 PIC XX.
007800         88  WS-OPJRNL-OK                     VALUE '00'.
007900
008000*    Fixed seed names - the classic VALUE-then-REDEFINES table
008100*    trick this shop has always used for small reference lists
008200*    that don't warrant their own file.
008300 01  WS-SEED-NAMES-INIT.
008400     05  FILLER                       PIC X(30) VALUE 'Hassan'.
008500     05  FILLER                       PIC X(30) VALUE 'Yassine'.
008600     05  FILLER                       PIC X(30) VALUE 'Aicha'.
008700 01  WS-SEED-NAMES REDEFINES WS-SEED-NAMES-INIT.
008800     05  WS-SEED-NAME                 PIC X(30) OCCURS 3 TIMES.
008900 01  WS-SEED-IX                       PIC 9(02) COMP VALUE ZERO.
009000
009100 01  WS-CUSTOMER-TABLE.
009200     05  WS-CUSTOMER-COUNT            PIC 9(5) COMP VALUE ZERO.
009300     05  WS-CUSTOMER-ENTRY OCCURS 1 TO 5000 TIMES
009400                           DEPENDING ON WS-CUSTOMER-COUNT
009500                           INDEXED BY CUST-IX.
009600         10  MC-CUST-ID               PIC 9(09).
009700         10  MC-CUST-NAME             PIC X(30).
009800         10  MC-CUST-EMAIL            PIC X(40).
009900         10  FILLER                   PIC X(01).
010000
010100 01  WS-ACCOUNT-TABLE.
010200     05  WS-MACCOUNT-COUNT            PIC 9(5) COMP VALUE ZERO.
010300     05  WS-MACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
010400                           DEPENDING ON WS-MACCOUNT-COUNT
010500                           INDEXED BY MACCT-IX.
010600         10  MA-ACCT-ID               PIC X(36).
010700         10  MA-ACCT-BALANCE          PIC S9(11)V99 COMP-3.
010800         10  MA-ACCT-CREATED-DATE     PIC 9(08).
010900         10  MA-ACCT-STATUS           PIC X(09).
011000         10  MA-ACCT-CUST-ID          PIC 9(09).
011100         10  MA-ACCT-TYPE             PIC X(02).
011200             88  MA-ACCT-TYPE-CURRENT         VALUE 'CA'.
011300         10  MA-ACCT-OVERDRAFT        PIC S9(11)V99 COMP-3.
011400         10  MA-ACCT-INT-RATE         PIC S9(03)V9(04) COMP-3.
011500         10  FILLER                   PIC X(38).
011600
011700 01  WS-RUN-DATE-TIME                 PIC X(21).
011800 01  WS-RUN-DATE-TIME-X REDEFINES WS-RUN-DATE-TIME.
011900     05  WS-RUN-CCYYMMDD              PIC 9(08).
012000     05  WS-RUN-HH                    PIC 9(02).
012100     05  WS-RUN-MI                    PIC 9(02).
012200     05  WS-RUN-SS                    PIC 9(02).
012300     05  FILLER                       PIC X(07).
012400
012500 01  WS-NEW-ACCT-ID                   PIC X(36) VALUE SPACE.
012600 01  WS-NEW-ACCT-TYPE                 PIC X(02) VALUE SPACE.
012700 01  WS-NEXT-ACCT-SEQ                 PIC 9(05) COMP VALUE ZERO.
012800 01  WS-NEXT-ACCT-SEQ-ED              PIC 9(05).
012900
013000 01  WS-PAIR-IX                       PIC 9(03) COMP VALUE ZERO.
013100 01  WS-SEED-CREDIT-AMT               PIC S9(11)V99 COMP-3
013200                                       VALUE 100.00.
013300 01  WS-SEED-DEBIT-AMT                PIC S9(11)V99 COMP-3
013400                                       VALUE 50.00.
013500
013600 01  WS-JOURNAL-ENTRY.
013700     05  WS-NEXT-OP-ID                PIC 9(09) COMP VALUE ZERO.
013800     05  WS-OP-TYPE                   PIC X(06) VALUE SPACE.
013900     05  WS-OP-AMOUNT                 PIC S9(11)V99 COMP-3.
014000     05  WS-OP-DESCRIPTION            PIC X(30) VALUE SPACE.
014100
014200 01  WS-CONTROL-TOTALS.
014300     05  WS-CUST-CREATED-COUNT        PIC 9(05) COMP VALUE ZERO.
014400     05  WS-ACCT-CREATED-COUNT        PIC 9(05) COMP VALUE ZERO.
014500     05  WS-OPS-POSTED-COUNT          PIC 9(07) COMP VALUE ZERO.
014600
014700 COPY BANKERR.
014800******************************************************************
014900 PROCEDURE DIVISION.
015000 000-BANKINIT.
015010     ADD 1 TO WS-SEED-PASS-COUNT
015100     MOVE 'BANKINIT.cbl' TO WC-MSG-SRCFILE
015200     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE-TIME
015300
015400     PERFORM 100-BUILD-CUSTOMERS
015500     PERFORM 200-BUILD-ACCOUNTS
015600
015700     OPEN OUTPUT OPERATION-JOURNAL
015800     IF NOT WS-OPJRNL-OK
015900         MOVE 'OPERATION-JOURNAL' TO WC-MSG-FILENAME
016000         MOVE WS-OPJRNL-FS        TO WC-MSG-FILESTAT
016100         MOVE '000-BANKINIT'      TO WC-MSG-PARA
016200         PERFORM Z0900-ERROR-ROUTINE
016300     END-IF
016400
016500     PERFORM 300-POST-SAMPLE-OPERATIONS
016600         VARYING MACCT-IX FROM 1 BY 1
016700         UNTIL MACCT-IX > WS-MACCOUNT-COUNT
016800
016900     CLOSE OPERATION-JOURNAL
017000
017100     PERFORM 800-WRITE-CUSTOMER-MASTER
017200     PERFORM 810-WRITE-ACCOUNT-MASTER
017300     PERFORM 900-DISPLAY-RUN-TOTALS
017400
017500     STOP RUN
017600     .
017700******************************************************************
017800*    100-BUILD-CUSTOMERS - one row per seed name, id assigned
017900*    1, 2, 3 in table order.
018000 100-BUILD-CUSTOMERS.
018100     PERFORM 110-BUILD-ONE-CUSTOMER
018200         VARYING WS-SEED-IX FROM 1 BY 1
018300         UNTIL WS-SEED-IX > 3
018400     .
018500 110-BUILD-ONE-CUSTOMER.
018600     ADD 1 TO WS-CUSTOMER-COUNT
018700     SET CUST-IX TO WS-CUSTOMER-COUNT
018800     MOVE WS-CUSTOMER-COUNT TO MC-CUST-ID (CUST-IX)
018900     MOVE WS-SEED-NAME (WS-SEED-IX) TO MC-CUST-NAME (CUST-IX)
019000     STRING WS-SEED-NAME (WS-SEED-IX) DELIMITED BY SPACE
019100            '@gmail.com'             DELIMITED BY SIZE
019200       INTO MC-CUST-EMAIL (CUST-IX)
019300     END-STRING
019400     ADD 1 TO WS-CUST-CREATED-COUNT
019500     .
019600******************************************************************
019700*    200-BUILD-ACCOUNTS - one CURRENT (overdraft 9000) and one
019800*    SAVING (interest 5.50) account per customer built in 100.
019900 200-BUILD-ACCOUNTS.
020000     PERFORM 210-BUILD-ACCOUNT-PAIR
020100         VARYING CUST-IX FROM 1 BY 1
020200         UNTIL CUST-IX > WS-CUSTOMER-COUNT
020300     .
020400 210-BUILD-ACCOUNT-PAIR.
020500     MOVE 'CA' TO WS-NEW-ACCT-TYPE
020600     PERFORM N0200-NEXT-ACCT-ID
020700     ADD 1 TO WS-MACCOUNT-COUNT
020800     SET MACCT-IX TO WS-MACCOUNT-COUNT
020900     MOVE WS-NEW-ACCT-ID        TO MA-ACCT-ID (MACCT-IX)
021000     MOVE ZERO                  TO MA-ACCT-BALANCE (MACCT-IX)
021100     MOVE WS-RUN-CCYYMMDD       TO MA-ACCT-CREATED-DATE (MACCT-IX)
021200     MOVE 'CREATED  '           TO MA-ACCT-STATUS (MACCT-IX)
021300     MOVE MC-CUST-ID (CUST-IX)  TO MA-ACCT-CUST-ID (MACCT-IX)
021400     MOVE 'CA'                  TO MA-ACCT-TYPE (MACCT-IX)
021500     MOVE 9000.00               TO MA-ACCT-OVERDRAFT (MACCT-IX)
021600     MOVE ZERO                  TO MA-ACCT-INT-RATE (MACCT-IX)
021700     ADD 1 TO WS-ACCT-CREATED-COUNT
021800
021900     MOVE 'SA' TO WS-NEW-ACCT-TYPE
022000     PERFORM N0200-NEXT-ACCT-ID
022100     ADD 1 TO WS-MACCOUNT-COUNT
022200     SET MACCT-IX TO WS-MACCOUNT-COUNT
022300     MOVE WS-NEW-ACCT-ID        TO MA-ACCT-ID (MACCT-IX)
022400     MOVE ZERO                  TO MA-ACCT-BALANCE (MACCT-IX)
022500     MOVE WS-RUN-CCYYMMDD       TO MA-ACCT-CREATED-DATE (MACCT-IX)
022600     MOVE 'CREATED  '           TO MA-ACCT-STATUS (MACCT-IX)
022700     MOVE MC-CUST-ID (CUST-IX)  TO MA-ACCT-CUST-ID (MACCT-IX)
022800     MOVE 'SA'                  TO MA-ACCT-TYPE (MACCT-IX)
022900     MOVE ZERO                  TO MA-ACCT-OVERDRAFT (MACCT-IX)
023000     MOVE 5.5000                TO MA-ACCT-INT-RATE (MACCT-IX)
023100     ADD 1 TO WS-ACCT-CREATED-COUNT
023200     .
023300******************************************************************
023400*    300-POST-SAMPLE-OPERATIONS - ten CREDIT/DEBIT pairs on the
023500*    account now in MACCT-IX, the same balance arithmetic
023600*    BANKPOST applies to a live transaction feed.
023700 300-POST-SAMPLE-OPERATIONS.
023800     PERFORM 310-POST-SAMPLE-PAIR
023900         VARYING WS-PAIR-IX FROM 1 BY 1
024000         UNTIL WS-PAIR-IX > 10
024100     .
024200 310-POST-SAMPLE-PAIR.
024300     ADD WS-SEED-CREDIT-AMT TO MA-ACCT-BALANCE (MACCT-IX)
024400     MOVE 'CREDIT'          TO WS-OP-TYPE
024500     MOVE WS-SEED-CREDIT-AMT TO WS-OP-AMOUNT
024600     MOVE 'Credit'          TO WS-OP-DESCRIPTION
024700     PERFORM 500-WRITE-JOURNAL-ENTRY
024800
024900     SUBTRACT WS-SEED-DEBIT-AMT FROM MA-ACCT-BALANCE (MACCT-IX)
025000     MOVE 'DEBIT '          TO WS-OP-TYPE
025100     MOVE WS-SEED-DEBIT-AMT TO WS-OP-AMOUNT
025200     MOVE 'Debit'           TO WS-OP-DESCRIPTION
025300     PERFORM 500-WRITE-JOURNAL-ENTRY
025400     .
025500******************************************************************
025600 500-WRITE-JOURNAL-ENTRY.
025700     ADD 1 TO WS-NEXT-OP-ID
025800     MOVE WS-NEXT-OP-ID    TO OP-ID
025900     MOVE MA-ACCT-ID (MACCT-IX) TO OP-ACCT-ID
026000     MOVE WS-RUN-CCYYMMDD  TO OP-DATE
026100     MOVE WS-OP-TYPE       TO OP-TYPE
026200     MOVE WS-OP-AMOUNT     TO OP-AMOUNT
026300     MOVE WS-OP-DESCRIPTION TO OP-DESCRIPTION
026400
026500     WRITE OPERATION-RECORD
026600     IF NOT WS-OPJRNL-OK
026700         MOVE 'OPERATION-JOURNAL'  TO WC-MSG-FILENAME
026800         MOVE WS-OPJRNL-FS         TO WC-MSG-FILESTAT
026900         MOVE '500-WRITE-JOURNAL-ENTRY' TO WC-MSG-PARA
027000         PERFORM Z0900-ERROR-ROUTINE
027100     END-IF
027200
027300     ADD 1 TO WS-OPS-POSTED-COUNT
027400     .
027500******************************************************************
027600*    N0200-NEXT-ACCT-ID - same character-key stamp BANKMAINT
027700*    uses for on-demand account creation, kept identical here so
027800*    seed accounts and operator-created accounts are built the
027900*    same way.
028000 N0200-NEXT-ACCT-ID.
028100     ADD 1 TO WS-NEXT-ACCT-SEQ
028200     MOVE WS-NEXT-ACCT-SEQ TO WS-NEXT-ACCT-SEQ-ED
028300     MOVE SPACE TO WS-NEW-ACCT-ID
028400     STRING WS-NEW-ACCT-TYPE    DELIMITED BY SIZE
028500            WS-RUN-CCYYMMDD     DELIMITED BY SIZE
028600            WS-RUN-HH           DELIMITED BY SIZE
028700            WS-RUN-MI           DELIMITED BY SIZE
028800            WS-RUN-SS           DELIMITED BY SIZE
028900            WS-NEXT-ACCT-SEQ-ED DELIMITED BY SIZE
029000       INTO WS-NEW-ACCT-ID
029100     END-STRING
029200     .
029300******************************************************************
029400 800-WRITE-CUSTOMER-MASTER.
029500     OPEN OUTPUT CUSTOMER-MASTER
029600     IF NOT WS-CUSTMAST-OK
029700         MOVE 'CUSTOMER-MASTER'  TO WC-MSG-FILENAME
029800         MOVE WS-CUSTMAST-FS     TO WC-MSG-FILESTAT
029900         MOVE '800-WRITE-CUSTOMER-MASTER' TO WC-MSG-PARA
030000         PERFORM Z0900-ERROR-ROUTINE
030100     END-IF
030200
030300     PERFORM 801-WRITE-CUSTOMER-ROW
030400         VARYING CUST-IX FROM 1 BY 1
030500         UNTIL CUST-IX > WS-CUSTOMER-COUNT
030600     CLOSE CUSTOMER-MASTER
030700     .
030800 801-WRITE-CUSTOMER-ROW.
030900     MOVE MC-CUST-ID    (CUST-IX) TO CUSTOMER-CUST-ID
031000     MOVE MC-CUST-NAME  (CUST-IX) TO CUSTOMER-NAME
031100     MOVE MC-CUST-EMAIL (CUST-IX) TO CUSTOMER-EMAIL
031200     WRITE CUSTOMER-RECORD
031300     .
031400******************************************************************
031500 810-WRITE-ACCOUNT-MASTER.
031600     OPEN OUTPUT ACCOUNT-MASTER
031700     IF NOT WS-ACCTMAST-OK
031800         MOVE 'ACCOUNT-MASTER'   TO WC-MSG-FILENAME
031900         MOVE WS-ACCTMAST-FS     TO WC-MSG-FILESTAT
032000         MOVE '810-WRITE-ACCOUNT-MASTER' TO WC-MSG-PARA
032100         PERFORM Z0900-ERROR-ROUTINE
032200     END-IF
032300
032400     PERFORM 811-WRITE-ACCOUNT-ROW
032500         VARYING MACCT-IX FROM 1 BY 1
032600         UNTIL MACCT-IX > WS-MACCOUNT-COUNT
032700     CLOSE ACCOUNT-MASTER
032800     .
032900 811-WRITE-ACCOUNT-ROW.
033000     MOVE MA-ACCT-ID           (MACCT-IX) TO ACCT-ID
033100     MOVE MA-ACCT-BALANCE      (MACCT-IX) TO ACCT-BALANCE
033200     MOVE MA-ACCT-CREATED-DATE (MACCT-IX) TO ACCT-CREATED-DATE
033300     MOVE MA-ACCT-STATUS       (MACCT-IX) TO ACCT-STATUS
033400     MOVE MA-ACCT-CUST-ID      (MACCT-IX) TO ACCT-CUST-ID
033500     MOVE MA-ACCT-TYPE         (MACCT-IX) TO ACCT-TYPE
033600     MOVE MA-ACCT-OVERDRAFT    (MACCT-IX) TO ACCT-OVERDRAFT
033700     MOVE MA-ACCT-INT-RATE     (MACCT-IX) TO ACCT-INTEREST-RATE
033800     WRITE ACCOUNT-RECORD
033900     .
034000******************************************************************
034100 900-DISPLAY-RUN-TOTALS.
034200     DISPLAY 'BANKINIT SEED RUN COMPLETE'
034210     DISPLAY 'SEED PASS NUMBER : ' WS-SEED-PASS-COUNT
034300     DISPLAY 'CUSTOMERS CREATED: ' WS-CUST-CREATED-COUNT
034400     DISPLAY 'ACCOUNTS  CREATED: ' WS-ACCT-CREATED-COUNT
034500     DISPLAY 'OPERATIONS POSTED: ' WS-OPS-POSTED-COUNT
034600     .
034700******************************************************************
034800 Z0900-ERROR-ROUTINE.
034900 COPY BANKERR-RTN.
