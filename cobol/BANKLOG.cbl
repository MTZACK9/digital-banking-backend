000100*                                                                *
000200*    BANKLOG                                                     *
000300*                                                                *
000400*    Appends one time-stamped line to the run log.  CALLed by    *
000500*    every program in the account-management suite whenever a    *
000600*    file-status error or a rejected posting needs to survive    *
000700*    past the run (operators grep RUNLOG.TXT the next morning).  *
000800*                                                                *
000900*    History                                                     *
001000*    1991-05-20 RK  PR1141  First cut, carried over from the old *
001100*                           DB2 sqlerror.log routine - we do not *
001200*                           run against DB2 any more so the log  *
001300*                           line no longer carries an SQLCODE.   *
001400*    1993-02-22 BK  PR1177  Added WS-CALL-COUNT so operators can *
001500*                           see how many lines a run produced.   *
001600*    1998-11-09 TH  Y2K01   WN-YEAR already 4 digits, no change  *
001700*                           made.                                *
001800*    2001-07-30 DM  PR1198  Reworked the stamp: day-of-year off  *
001900*                           a cumulative-days table instead of   *
002000*                           a calendar MM-DD, whole line built   *
002100*                           with one STRING instead of moving    *
002200*                           each field into its own FD slot -    *
002300*                           shift log lines nobody has parsed    *
002400*                           field-by-field in ten years onto a   *
002500*                           format this shop can actually grep.  *
002600*                                                                *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. BANKLOG.
003000 AUTHOR. R KOWALSKI.
003100 INSTALLATION. RETAIL BANKING SYSTEMS.
003200 DATE-WRITTEN. 1991-05-20.
003300 DATE-COMPILED.
003400 SECURITY. UNCLASSIFIED.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000    C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300    SELECT OPTIONAL RUNLOGFILE
004400           ASSIGN TO 'RUNLOG'
004500           ORGANIZATION IS LINE SEQUENTIAL
004600           FILE STATUS IS WS-RUNLOG-FS.
004700******************************************************************
004800 DATA DIVISION.
004900*-----------------------------------------------------------------
005000 FILE SECTION.
005100 FD  RUNLOGFILE.
005200 01  FD-RUNLOGFILE-POST.
005300    03  FD-LOG-LINE                 PIC X(110).
005400    03  FILLER                      PIC X(05).
005500*    FD-RUNLOGFILE-POST redefined as one block for the rare
005600*    case where the whole line needs to go to DISPLAY verbatim.
005700 01  FD-RUNLOGFILE-LINE REDEFINES FD-RUNLOGFILE-POST.
005800    03  FD-RUNLOGFILE-LINE-TEXT     PIC X(115).
005900******************************************************************
006000 WORKING-STORAGE SECTION.
006010*    WS-LOG-WRITE-COUNT - lifetime line counter, DISPLAYed by
006020*    operators off a core dump when RUNLOG.TXT itself is
006030*    suspected of truncation; does not need group structure.
006040 77  WS-LOG-WRITE-COUNT              PIC 9(7) COMP VALUE ZERO.
006100 01  WS-RUNLOG-FS                    PIC XX.
006200    88  WS-RUNLOG-OK                        VALUE '00'.
006300 01  WS-CALL-COUNT                   PIC 9(9) COMP VALUE ZERO.
006400*    WS-CALL-COUNT redefined for the 5-digit edited run-sequence
006500*    printed on every line (99999 calls per run is plenty).
006600 01  WS-CALL-COUNT-X REDEFINES WS-CALL-COUNT.
006700    03  FILLER                      PIC 9(4) COMP.
006800    03  WS-CALL-COUNT-LOW           PIC 9(5) COMP.
006900 01  WS-RUN-SEQ-EDIT                 PIC ZZZZ9.
007000*
007100*    WS-SYSTEM-STAMP - today's date and time straight off
007200*    FUNCTION CURRENT-DATE.  WS-SS-CCYYMMDD is kept packed for a
007300*    future log-purge routine (not yet wired up, kept for that
007400*    day) via the REDEFINES below.
007500 01  WS-SYSTEM-STAMP.
007600    03  WS-SS-CCYYMMDD.
007700        05  WS-SS-CCYY              PIC 9(4) VALUE ZERO.
007800        05  WS-SS-MM                PIC 9(2) VALUE ZERO.
007900        05  WS-SS-DD                PIC 9(2) VALUE ZERO.
008000    03  WS-SS-HHMMSST.
008100        05  WS-SS-HH                PIC 9(2) VALUE ZERO.
008200        05  WS-SS-MIN               PIC 9(2) VALUE ZERO.
008300        05  WS-SS-SEC               PIC 9(2) VALUE ZERO.
008400        05  WS-SS-HUNDREDTHS        PIC 9(2) VALUE ZERO.
008500    03  FILLER                      PIC X(05) VALUE SPACE.
008600 01  WS-SS-CCYYMMDD-N REDEFINES WS-SS-CCYYMMDD.
008700    03  WS-SS-CCYYMMDD-COMP         PIC 9(8) COMP.
008800*
008900*    WS-JULIAN-WORK - day-of-year is looked up off a cumulative
009000*    days-per-month table rather than carried as separate MM/DD
009100*    bytes on the printed line; cheaper to grep a run's lines
009200*    into date order and good enough for a log that nobody
009300*    reconciles against the account calendar (leap years run one
009400*    day off from March onward - acceptable here, NOT used for
009500*    interest accrual, see BANKACCT.CPY for that).
009600 01  WS-JULIAN-WORK.
009700    03  WS-JW-DAY-OF-YEAR           PIC 9(3) COMP VALUE ZERO.
009800    03  WS-JW-MONTH-IX              PIC 9(2) COMP VALUE ZERO.
009850    03  FILLER                      PIC X(05) VALUE SPACE.
009900 01  WS-JW-CUM-DAYS-INIT
010000        PIC X(36) VALUE '000031059090120151181212243273304334'.
010100 01  WS-JW-CUM-DAYS-TABLE REDEFINES WS-JW-CUM-DAYS-INIT.
010200    03  WS-JW-CUM-DAYS OCCURS 12 TIMES
010300                        PIC 9(3).
010400 01  WS-LOG-LINE-BUILD               PIC X(110) VALUE SPACE.
010500******************************************************************
010600 LINKAGE SECTION.
010700*-----------------------------------------------------------------
010800 01  LC-LOG-TEXT                     PIC X(80).
010900******************************************************************
011000 PROCEDURE DIVISION USING LC-LOG-TEXT.
011100 000-BANKLOG.
011200
011300    ADD 1 TO WS-CALL-COUNT
011400    PERFORM A0100-APPEND-MSG-TO-LOG-FILE
011500
011600    EXIT PROGRAM
011700    .
011800******************************************************************
011900 A0100-APPEND-MSG-TO-LOG-FILE.
012000
012010    ADD 1 TO WS-LOG-WRITE-COUNT
012100    MOVE FUNCTION CURRENT-DATE TO WS-SYSTEM-STAMP
012200    PERFORM B0100-COMPUTE-JULIAN-DAY
012300    PERFORM C0100-BUILD-LOG-LINE
012400
012500    OPEN EXTEND RUNLOGFILE
012600    IF NOT WS-RUNLOG-OK
012700        OPEN OUTPUT RUNLOGFILE
012800    END-IF
012900
013000    MOVE WS-LOG-LINE-BUILD TO FD-LOG-LINE
013100    WRITE FD-RUNLOGFILE-POST
013200
013300    CLOSE RUNLOGFILE
013400    .
013500******************************************************************
013600*    B0100-COMPUTE-JULIAN-DAY - WS-JW-CUM-DAYS (month) already
013700*    holds the days completed before that month starts, so
013800*    adding today's day-of-month gives the day-of-year direct.
013900 B0100-COMPUTE-JULIAN-DAY.
014000    MOVE WS-SS-MM TO WS-JW-MONTH-IX
014100    COMPUTE WS-JW-DAY-OF-YEAR =
014200        WS-JW-CUM-DAYS (WS-JW-MONTH-IX) + WS-SS-DD
014300    .
014400******************************************************************
014500*    C0100-BUILD-LOG-LINE - CCYY.DDD HHMMSS RUN#nnnnn :: text,
014600*    one STRING instead of a MOVE per printed field.
014700 C0100-BUILD-LOG-LINE.
014800    MOVE WS-CALL-COUNT-LOW TO WS-RUN-SEQ-EDIT
014900
015000    STRING WS-SS-CCYY            DELIMITED BY SIZE
015100           '.'                   DELIMITED BY SIZE
015200           WS-JW-DAY-OF-YEAR     DELIMITED BY SIZE
015300           ' '                   DELIMITED BY SIZE
015400           WS-SS-HH              DELIMITED BY SIZE
015500           WS-SS-MIN             DELIMITED BY SIZE
015600           WS-SS-SEC             DELIMITED BY SIZE
015700           ' RUN#'               DELIMITED BY SIZE
015800           WS-RUN-SEQ-EDIT       DELIMITED BY SIZE
015900           ' :: '                DELIMITED BY SIZE
016000           LC-LOG-TEXT           DELIMITED BY SIZE
016100      INTO WS-LOG-LINE-BUILD
016200    END-STRING
016300    .
