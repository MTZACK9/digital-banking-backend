000100******************************************************************
000200*                                                                *
000300*    BANKMAINT                                                  *
000400*                                                                *
000500*    Customer and account maintenance, CALLed from BANKMENU     *
000600*    with a 2-digit menu code the same way every submenu on     *
000700*    this system hands off its work.  IS INITIAL - every CALL   *
000800*    reloads both masters from disk, does the one requested     *
000900*    action, rewrites both masters and exits; there is no       *
001000*    state kept between menu selections (no database to hold    *
001010*    it for us now).                                            *
001100*                                                                *
001200*    History                                                     *
001300*    1991-04-09 RK  PR1140  First cut - list/create/update/      *
001400*                           delete customer, list accounts.      *
001500*    1991-06-03 RK  PR1148  Added create current/saving account  *
001600*                           with the customer existence check.   *
001700*    1992-09-17 BK  PR1162  Customer name search (keyword).      *
001800*    1998-11-09 TH  Y2K01   Run date already CCYYMMDD, no        *
001900*                           change made.                         *
001910*    2002-03-04 DM  PR1210  M0130-CREATE-CUSTOMER now rejects a  *
001920*                           blank customer name instead of       *
001930*                           writing a ghost row to the master -  *
001940*                           audit found two of them in the       *
001950*                           March close.                         *
002000*                                                                *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. BANKMAINT IS INITIAL.
002400 AUTHOR. R KOWALSKI.
002500 INSTALLATION. RETAIL BANKING SYSTEMS.
002600 DATE-WRITTEN. 1991-04-09.
002700 DATE-COMPILED.
002800 SECURITY. UNCLASSIFIED.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100*-----------------------------------------------------------------
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT  CUSTOMER-MASTER
003800             ASSIGN TO 'CUSTMAST'
003900             ORGANIZATION IS LINE SEQUENTIAL
004000             FILE STATUS IS WS-CUSTMAST-FS.
004100
004200     SELECT  ACCOUNT-MASTER
004300             ASSIGN TO 'ACCTMAST'
004400             ORGANIZATION IS LINE SEQUENTIAL
004500             FILE STATUS IS WS-ACCTMAST-FS.
004600******************************************************************
004700 DATA DIVISION.
004800*-----------------------------------------------------------------
004900 FILE SECTION.
005000 FD  CUSTOMER-MASTER
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 79 CHARACTERS.
005300 COPY BANKCUST.
005400
005500 FD  ACCOUNT-MASTER
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 120 CHARACTERS.
005800 COPY BANKACCT.
005900******************************************************************
006000 WORKING-STORAGE SECTION.
006010*    WS-NAME-BLANK-SW - set by M0131-VALIDATE-NEW-NAME, does not
006020*    need group structure, just a run-local flag.
006030 77  WS-NAME-BLANK-SW                 PIC X(01) VALUE 'N'.
006040     88  WS-NAME-BLANK                        VALUE 'Y'.
006100 01  FILE-STATUS-FIELDS.
006200     05  WS-CUSTMAST-FS              PIC XX.
006300         88  WS-CUSTMAST-OK                  VALUE '00'.
006400     05  WS-ACCTMAST-FS               PIC XX.
006500         88  WS-ACCTMAST-OK                   VALUE '00'.
006600
006700 01  WS-SWITCHES.
006800     05  WS-CUSTMAST-EOF-SW           PIC X VALUE 'N'.
006900         88  WS-CUSTMAST-EOF                  VALUE 'Y'.
007000     05  WS-ACCTMAST-EOF-SW           PIC X VALUE 'N'.
007100         88  WS-ACCTMAST-EOF                  VALUE 'Y'.
007200     05  WS-CUST-FOUND-SW             PIC X VALUE 'N'.
007300         88  WS-CUST-FOUND                    VALUE 'Y'.
007400
007500*    Customer master held entire in memory for the life of the
007600*    CALL - list/search/create/update/delete all work the table,
007700*    L0100/S0100 are the only paragraphs that touch the file.
007800 01  WS-CUSTOMER-TABLE.
007900     05  WS-CUSTOMER-COUNT            PIC 9(5) COMP VALUE ZERO.
008000     05  WS-CUSTOMER-ENTRY OCCURS 1 TO 5000 TIMES
008100                           DEPENDING ON WS-CUSTOMER-COUNT
008200                           ASCENDING KEY IS MC-CUST-ID
008300                           INDEXED BY CUST-IX.
008400         10  MC-CUST-ID               PIC 9(09).
008500         10  MC-CUST-NAME             PIC X(30).
008600         10  MC-CUST-EMAIL            PIC X(40).
008700         10  FILLER                   PIC X(01).
008800*        MC-CUST-ID redefined as an edited field for the list/
008900*        search display lines below.
009000         10  MC-CUST-ID-X REDEFINES MC-CUST-ID.
009100             15  MC-CUST-ID-ED        PIC 9(09).
009200
009300*    Account master held entire in memory the same way, keyed by
009400*    ACCT-ID for the customer-id existence check and for List
009500*    Accounts; new rows are appended at the bottom and the table
009600*    is re-sorted by S0200 before it goes back out to disk.
009700 01  WS-ACCOUNT-TABLE.
009800     05  WS-MACCOUNT-COUNT            PIC 9(5) COMP VALUE ZERO.
009900     05  WS-MACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
010000                           DEPENDING ON WS-MACCOUNT-COUNT
010100                           INDEXED BY MACCT-IX.
010200         10  MA-ACCT-ID               PIC X(36).
010300         10  MA-ACCT-BALANCE          PIC S9(11)V99 COMP-3.
010400         10  MA-ACCT-CREATED-DATE     PIC 9(08).
010500         10  MA-ACCT-STATUS           PIC X(09).
010600         10  MA-ACCT-CUST-ID          PIC 9(09).
010700         10  MA-ACCT-TYPE             PIC X(02).
010800         10  MA-ACCT-OVERDRAFT        PIC S9(11)V99 COMP-3.
010900         10  MA-ACCT-INT-RATE         PIC S9(03)V9(04) COMP-3.
011000         10  FILLER                   PIC X(38).
011100
011200 01  WS-RUN-DATE-TIME                 PIC X(21).
011300*    WS-RUN-DATE-TIME redefined to lift the year/month/day and
011400*    the hour/minute/second off FUNCTION CURRENT-DATE for the
011500*    new-account creation date and the character-key stamp built
011600*    in N0200-NEXT-ACCT-ID below.
011700 01  WS-RUN-DATE-TIME-X REDEFINES WS-RUN-DATE-TIME.
011800     05  WS-RUN-CCYYMMDD              PIC 9(08).
011900     05  WS-RUN-HH                    PIC 9(02).
012000     05  WS-RUN-MI                    PIC 9(02).
012100     05  WS-RUN-SS                    PIC 9(02).
012200     05  FILLER                       PIC X(07).
012300
012400 01  WS-NEW-CUST-ID                   PIC 9(09) VALUE ZERO.
012500 01  WS-NEW-ACCT-ID                   PIC X(36) VALUE SPACE.
012600 01  WS-NEW-ACCT-TYPE                 PIC X(02) VALUE SPACE.
012700 01  WS-NEXT-ACCT-SEQ                 PIC 9(05) COMP VALUE ZERO.
012800 01  WS-NEXT-ACCT-SEQ-ED              PIC 9(05).
012900 01  WS-SEARCH-CUST-ID                PIC 9(09) VALUE ZERO.
013000 01  WS-SEARCH-KEYWORD                PIC X(30) VALUE SPACE.
013100 01  WS-MATCH-COUNT                   PIC 9(03) COMP VALUE ZERO.
013200 01  WS-DELETE-IX                     PIC 9(05) COMP VALUE ZERO.
013300 01  WS-SHIFT-IX                      PIC 9(05) COMP VALUE ZERO.
013400*    Account table is re-sorted into ACCT-ID order by S0199 just
013500*    before it is written back out - new rows land on the bottom
013600*    as they are created and have to be walked back into place,
013700*    the classic sort-before-rewrite step this shop has always
013800*    used ahead of a master-file WRITE.
013900 01  WS-SORT-PASS                     PIC 9(05) COMP VALUE ZERO.
014000 01  WS-ACCOUNT-SWAP-ENTRY            PIC X(120) VALUE SPACE.
014100
014200 01  WC-ACCEPT                        PIC X(02) VALUE SPACE.
014300 01  WE-BALANCE-DISPLAY                PIC ZZ,ZZZ,ZZZ,ZZ9.99.
014400 01  WE-OVERDRAFT-DISPLAY               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
014500 01  WE-INT-RATE-DISPLAY               PIC ZZ9.9999.
014600
014700 01  HEADLINE                         PIC X(60) VALUE ALL '-'.
014800
014900 COPY BANKERR.
015000******************************************************************
015100 LINKAGE SECTION.
015200*-----------------------------------------------------------------
015300 01  LC-ACCEPT                        PIC X(02).
015400******************************************************************
015500 PROCEDURE DIVISION USING LC-ACCEPT.
015600 000-BANKMAINT.
015700     MOVE 'BANKMAINT.cbl' TO WC-MSG-SRCFILE
015800
015900     PERFORM L0100-LOAD-CUSTOMER-MASTER
016000     PERFORM L0200-LOAD-ACCOUNT-MASTER
016100
016200     EVALUATE LC-ACCEPT
016300         WHEN '41'
016400             PERFORM M0110-LIST-CUSTOMERS
016500         WHEN '42'
016600             PERFORM M0120-SEARCH-CUSTOMERS
016700         WHEN '43'
016800             PERFORM M0130-CREATE-CUSTOMER
016900         WHEN '44'
017000             PERFORM M0140-UPDATE-CUSTOMER
017100         WHEN '45'
017200             PERFORM M0150-DELETE-CUSTOMER
017300         WHEN '46'
017400             PERFORM M0160-CREATE-CURRENT-ACCOUNT
017500         WHEN '47'
017600             PERFORM M0170-CREATE-SAVING-ACCOUNT
017700         WHEN '48'
017800             PERFORM M0180-LIST-ACCOUNTS
017900         WHEN OTHER
018000             DISPLAY 'INVALID MENU CODE FROM BANKMENU: ' LC-ACCEPT
018100     END-EVALUATE
018200
018300     PERFORM S0100-SAVE-CUSTOMER-MASTER
018400     PERFORM S0200-SAVE-ACCOUNT-MASTER
018500
018600     EXIT PROGRAM
018700     .
018800******************************************************************
018900 M0110-LIST-CUSTOMERS.
019000     DISPLAY HEADLINE
019100     DISPLAY 'CUSTOMER REGISTER'
019200     DISPLAY HEADLINE
019300     DISPLAY 'ID       NAME                          EMAIL'
019400     DISPLAY HEADLINE
019500
019600     PERFORM M0111-LIST-CUSTOMER-LINE
019700         VARYING CUST-IX FROM 1 BY 1
019800         UNTIL CUST-IX > WS-CUSTOMER-COUNT
019900
020000     DISPLAY HEADLINE
020100     .
020200 M0111-LIST-CUSTOMER-LINE.
020300     DISPLAY MC-CUST-ID-ED (CUST-IX) ' ' MC-CUST-NAME (CUST-IX)
020400             ' ' MC-CUST-EMAIL (CUST-IX)
020500     .
020600******************************************************************
020700*    M0120-SEARCH-CUSTOMERS - case-sensitive substring match on
020800*    the name, the same INSPECT TALLYING FOR ALL technique this
020900*    shop has used for keyword searches since before SRV moved
021000*    to DB2.
021100 M0120-SEARCH-CUSTOMERS.
021200     DISPLAY 'ENTER NAME KEYWORD: ' WITH NO ADVANCING
021300     ACCEPT WS-SEARCH-KEYWORD
021400
021500     DISPLAY HEADLINE
021600     DISPLAY 'ID       NAME                          EMAIL'
021700     DISPLAY HEADLINE
021800
021900     PERFORM M0121-SEARCH-CUSTOMER-LINE
022000         VARYING CUST-IX FROM 1 BY 1
022100         UNTIL CUST-IX > WS-CUSTOMER-COUNT
022200
022300     DISPLAY HEADLINE
022400     .
022500 M0121-SEARCH-CUSTOMER-LINE.
022600     MOVE ZERO TO WS-MATCH-COUNT
022700     INSPECT MC-CUST-NAME (CUST-IX) TALLYING WS-MATCH-COUNT
022800             FOR ALL WS-SEARCH-KEYWORD
022900     IF WS-MATCH-COUNT > ZERO
023000         PERFORM M0111-LIST-CUSTOMER-LINE
023100     END-IF
023200     .
023300******************************************************************
023400 M0130-CREATE-CUSTOMER.
023500     PERFORM N0100-NEXT-CUST-ID
023600
023700     DISPLAY HEADLINE
023800     DISPLAY 'NEW CUSTOMER ID WILL BE: ' WS-NEW-CUST-ID
023900     DISPLAY 'ENTER CUSTOMER NAME : ' WITH NO ADVANCING
024000     ACCEPT MC-CUST-NAME (WS-CUSTOMER-COUNT + 1)
024100     DISPLAY 'ENTER CUSTOMER EMAIL: ' WITH NO ADVANCING
024200     ACCEPT MC-CUST-EMAIL (WS-CUSTOMER-COUNT + 1)
024300
024310     PERFORM M0131-VALIDATE-NEW-NAME
024320         THRU M0131-EXIT-VALIDATE-NAME
024330
024340     IF WS-NAME-BLANK
024350         DISPLAY 'CUSTOMER NAME CANNOT BE BLANK - NOT CREATED'
024360     ELSE
024400         ADD 1 TO WS-CUSTOMER-COUNT
024500         MOVE WS-NEW-CUST-ID TO MC-CUST-ID (WS-CUSTOMER-COUNT)
024700         DISPLAY 'CUSTOMER ' WS-NEW-CUST-ID ' HAS BEEN CREATED'
024790     END-IF
024800     .
024810******************************************************************
024820*    M0131-VALIDATE-NEW-NAME - flags a blank name keyed straight
024830*    past the ACCEPT above; range exits early via GO TO the
024840*    instant the field is non-blank so the SET never runs.
024850 M0131-VALIDATE-NEW-NAME.
024860     MOVE 'N' TO WS-NAME-BLANK-SW
024870     IF MC-CUST-NAME (WS-CUSTOMER-COUNT + 1) NOT = SPACE
024880         GO TO M0131-EXIT-VALIDATE-NAME
024890     END-IF
024895     SET WS-NAME-BLANK TO TRUE
024898     .
024899 M0131-EXIT-VALIDATE-NAME.
024900     EXIT.
024950******************************************************************
025000 M0140-UPDATE-CUSTOMER.
025100     PERFORM M0190-CONFIRM-CUST-ID
025200     IF WS-CUST-FOUND
025300
025400         DISPLAY 'EXISTING NAME : ' MC-CUST-NAME (CUST-IX)
025500         DISPLAY 'ENTER NEW NAME : ' WITH NO ADVANCING
025600         ACCEPT MC-CUST-NAME (CUST-IX)
025700
025800         DISPLAY 'EXISTING EMAIL: ' MC-CUST-EMAIL (CUST-IX)
025900         DISPLAY 'ENTER NEW EMAIL: ' WITH NO ADVANCING
026000         ACCEPT MC-CUST-EMAIL (CUST-IX)
026100
026200         DISPLAY 'CUSTOMER RECORD HAS BEEN UPDATED'
026300     ELSE
026400         DISPLAY 'CUSTOMER NOT FOUND'
026500     END-IF
026600     .
026700******************************************************************
026800*    M0150-DELETE-CUSTOMER - closes the gap left in the table by
026900*    shuffling every entry above CUST-IX down one slot, the way
027000*    an in-memory array delete has always been done on this
027100*    shop's batch jobs (there is no CURSOR ... DELETE any more).
027200 M0150-DELETE-CUSTOMER.
027300     PERFORM M0190-CONFIRM-CUST-ID
027400     IF WS-CUST-FOUND
027500         MOVE CUST-IX TO WS-DELETE-IX
027600         PERFORM M0151-SHIFT-CUSTOMER-ENTRY
027700             VARYING WS-SHIFT-IX FROM WS-DELETE-IX BY 1
027800             UNTIL WS-SHIFT-IX > WS-CUSTOMER-COUNT - 1
027900         SUBTRACT 1 FROM WS-CUSTOMER-COUNT
028000         DISPLAY 'CUSTOMER RECORD HAS BEEN DELETED'
028100     ELSE
028200         DISPLAY 'CUSTOMER NOT FOUND'
028300     END-IF
028400     .
028500 M0151-SHIFT-CUSTOMER-ENTRY.
028600     MOVE WS-CUSTOMER-ENTRY (WS-SHIFT-IX + 1)
028700       TO WS-CUSTOMER-ENTRY (WS-SHIFT-IX)
028800     .
028900******************************************************************
029000*    M0160/M0170 - the customer existence check mirrors the old
029100*    M0190-confirm-id-number idiom, restated against the table
029200*    instead of a SELECT against TUTORIAL.SRV.
029300 M0160-CREATE-CURRENT-ACCOUNT.
029400     DISPLAY 'ENTER OWNING CUSTOMER ID: ' WITH NO ADVANCING
029500     ACCEPT WS-SEARCH-CUST-ID
029600     PERFORM M0195-CONFIRM-CUST-ID-EXISTS
029700     IF WS-CUST-FOUND
029800         MOVE 'CA' TO WS-NEW-ACCT-TYPE
029900         PERFORM N0200-NEXT-ACCT-ID
030000         ADD 1 TO WS-MACCOUNT-COUNT
030100         SET MACCT-IX TO WS-MACCOUNT-COUNT
030200         MOVE WS-NEW-ACCT-ID    TO MA-ACCT-ID (MACCT-IX)
030300         MOVE ZERO              TO MA-ACCT-BALANCE (MACCT-IX)
030400         MOVE WS-RUN-CCYYMMDD   TO MA-ACCT-CREATED-DATE (MACCT-IX)
030500         MOVE 'CREATED  '       TO MA-ACCT-STATUS (MACCT-IX)
030600         MOVE WS-SEARCH-CUST-ID TO MA-ACCT-CUST-ID (MACCT-IX)
030700         MOVE 'CA'              TO MA-ACCT-TYPE (MACCT-IX)
030800         DISPLAY 'ENTER OVERDRAFT LIMIT: ' WITH NO ADVANCING
030900         ACCEPT MA-ACCT-OVERDRAFT (MACCT-IX)
031000         MOVE ZERO              TO MA-ACCT-INT-RATE (MACCT-IX)
031100         DISPLAY 'CURRENT ACCOUNT ' WS-NEW-ACCT-ID ' CREATED'
031200     ELSE
031300         DISPLAY 'CUSTOMER NOT FOUND'
031400     END-IF
031500     .
031600******************************************************************
031700 M0170-CREATE-SAVING-ACCOUNT.
031800     DISPLAY 'ENTER OWNING CUSTOMER ID: ' WITH NO ADVANCING
031900     ACCEPT WS-SEARCH-CUST-ID
032000     PERFORM M0195-CONFIRM-CUST-ID-EXISTS
032100     IF WS-CUST-FOUND
032200         MOVE 'SA' TO WS-NEW-ACCT-TYPE
032300         PERFORM N0200-NEXT-ACCT-ID
032400         ADD 1 TO WS-MACCOUNT-COUNT
032500         SET MACCT-IX TO WS-MACCOUNT-COUNT
032600         MOVE WS-NEW-ACCT-ID    TO MA-ACCT-ID (MACCT-IX)
032700         MOVE ZERO              TO MA-ACCT-BALANCE (MACCT-IX)
032800         MOVE WS-RUN-CCYYMMDD   TO MA-ACCT-CREATED-DATE (MACCT-IX)
032900         MOVE 'CREATED  '       TO MA-ACCT-STATUS (MACCT-IX)
033000         MOVE WS-SEARCH-CUST-ID TO MA-ACCT-CUST-ID (MACCT-IX)
033100         MOVE 'SA'              TO MA-ACCT-TYPE (MACCT-IX)
033200         MOVE ZERO              TO MA-ACCT-OVERDRAFT (MACCT-IX)
033300         DISPLAY 'ENTER INTEREST RATE: ' WITH NO ADVANCING
033400         ACCEPT MA-ACCT-INT-RATE (MACCT-IX)
033500         DISPLAY 'SAVING ACCOUNT ' WS-NEW-ACCT-ID ' CREATED'
033600     ELSE
033700         DISPLAY 'CUSTOMER NOT FOUND'
033800     END-IF
033900     .
034000******************************************************************
034100 M0180-LIST-ACCOUNTS.
034200     DISPLAY HEADLINE
034300     DISPLAY 'ACCOUNT REGISTER'
034400     DISPLAY HEADLINE
034500
034600     PERFORM M0181-LIST-ACCOUNT-LINE
034700         VARYING MACCT-IX FROM 1 BY 1
034800         UNTIL MACCT-IX > WS-MACCOUNT-COUNT
034900
035000     DISPLAY HEADLINE
035100     .
035200 M0181-LIST-ACCOUNT-LINE.
035300     MOVE MA-ACCT-BALANCE   (MACCT-IX) TO WE-BALANCE-DISPLAY
035400     DISPLAY MA-ACCT-ID (MACCT-IX) ' ' MA-ACCT-TYPE (MACCT-IX)
035500             ' ' MA-ACCT-STATUS (MACCT-IX) ' ' WE-BALANCE-DISPLAY
035600     .
035700******************************************************************
035800*    M0190-CONFIRM-CUST-ID prompts for and locates a customer id
035900*    in the table - used by update and delete, which then refer
036000*    to the table through CUST-IX.
036100 M0190-CONFIRM-CUST-ID.
036200     SET WS-CUST-FOUND-SW TO 'N'
036300     DISPLAY 'ENTER CUSTOMER ID: ' WITH NO ADVANCING
036400     ACCEPT WS-SEARCH-CUST-ID
036500
036600     PERFORM M0191-FIND-CUSTOMER
036700         VARYING CUST-IX FROM 1 BY 1
036800         UNTIL CUST-IX > WS-CUSTOMER-COUNT
036900            OR WS-CUST-FOUND
037000     .
037100 M0191-FIND-CUSTOMER.
037200     IF MC-CUST-ID (CUST-IX) = WS-SEARCH-CUST-ID
037300         SET WS-CUST-FOUND TO TRUE
037400     END-IF
037500     .
037600******************************************************************
037700*    M0195-CONFIRM-CUST-ID-EXISTS - same lookup as M0190/M0191
037800*    but against WS-SEARCH-CUST-ID already ACCEPTed by the
037900*    calling paragraph (account creation prompts for the owning
038000*    customer id itself, before the confirm step).
038100 M0195-CONFIRM-CUST-ID-EXISTS.
038200     SET WS-CUST-FOUND-SW TO 'N'
038300     PERFORM M0191-FIND-CUSTOMER
038400         VARYING CUST-IX FROM 1 BY 1
038500         UNTIL CUST-IX > WS-CUSTOMER-COUNT
038600            OR WS-CUST-FOUND
038700     .
038800******************************************************************
038900 L0100-LOAD-CUSTOMER-MASTER.
039000     MOVE ZERO TO WS-CUSTOMER-COUNT
039100     OPEN INPUT CUSTOMER-MASTER
039200     IF NOT WS-CUSTMAST-OK
039300         MOVE 'CUSTOMER-MASTER'   TO WC-MSG-FILENAME
039400         MOVE WS-CUSTMAST-FS      TO WC-MSG-FILESTAT
039500         MOVE 'L0100-LOAD-CUSTOMER-MASTER' TO WC-MSG-PARA
039600         PERFORM Z0900-ERROR-ROUTINE
039700         SET WS-CUSTMAST-EOF TO TRUE
039800     ELSE
039900         READ CUSTOMER-MASTER
040000             AT END SET WS-CUSTMAST-EOF TO TRUE
040100         END-READ
040200     END-IF
040300
040400     PERFORM L0101-STORE-CUSTOMER-ROW UNTIL WS-CUSTMAST-EOF
040500     CLOSE CUSTOMER-MASTER
040600     .
040700 L0101-STORE-CUSTOMER-ROW.
040800     ADD 1 TO WS-CUSTOMER-COUNT
040900     MOVE CUSTOMER-CUST-ID TO MC-CUST-ID    (WS-CUSTOMER-COUNT)
041000     MOVE CUSTOMER-NAME    TO MC-CUST-NAME  (WS-CUSTOMER-COUNT)
041100     MOVE CUSTOMER-EMAIL   TO MC-CUST-EMAIL (WS-CUSTOMER-COUNT)
041200
041300     READ CUSTOMER-MASTER
041400         AT END SET WS-CUSTMAST-EOF TO TRUE
041500     END-READ
041600     .
041700******************************************************************
041800 L0200-LOAD-ACCOUNT-MASTER.
041900     MOVE ZERO TO WS-MACCOUNT-COUNT
042000     OPEN INPUT ACCOUNT-MASTER
042100     IF NOT WS-ACCTMAST-OK
042200         MOVE 'ACCOUNT-MASTER'    TO WC-MSG-FILENAME
042300         MOVE WS-ACCTMAST-FS      TO WC-MSG-FILESTAT
042400         MOVE 'L0200-LOAD-ACCOUNT-MASTER' TO WC-MSG-PARA
042500         PERFORM Z0900-ERROR-ROUTINE
042600         SET WS-ACCTMAST-EOF TO TRUE
042700     ELSE
042800         READ ACCOUNT-MASTER
042900             AT END SET WS-ACCTMAST-EOF TO TRUE
043000         END-READ
043100     END-IF
043200
043300     PERFORM L0201-STORE-ACCOUNT-ROW UNTIL WS-ACCTMAST-EOF
043400     CLOSE ACCOUNT-MASTER
043500     .
043600 L0201-STORE-ACCOUNT-ROW.
043700     ADD 1 TO WS-MACCOUNT-COUNT
043800     SET MACCT-IX TO WS-MACCOUNT-COUNT
043900     MOVE ACCT-ID            TO MA-ACCT-ID      (MACCT-IX)
044000     MOVE ACCT-BALANCE       TO MA-ACCT-BALANCE (MACCT-IX)
044100     MOVE ACCT-CREATED-DATE  TO MA-ACCT-CREATED-DATE (MACCT-IX)
044200     MOVE ACCT-STATUS        TO MA-ACCT-STATUS  (MACCT-IX)
044300     MOVE ACCT-CUST-ID       TO MA-ACCT-CUST-ID (MACCT-IX)
044400     MOVE ACCT-TYPE          TO MA-ACCT-TYPE    (MACCT-IX)
044500     MOVE ACCT-OVERDRAFT     TO MA-ACCT-OVERDRAFT (MACCT-IX)
044600     MOVE ACCT-INTEREST-RATE TO MA-ACCT-INT-RATE (MACCT-IX)
044700
044800     READ ACCOUNT-MASTER
044900         AT END SET WS-ACCTMAST-EOF TO TRUE
045000     END-READ
045100     .
045200******************************************************************
045300 S0100-SAVE-CUSTOMER-MASTER.
045400     OPEN OUTPUT CUSTOMER-MASTER
045500     PERFORM S0101-WRITE-CUSTOMER-ROW
045600         VARYING CUST-IX FROM 1 BY 1
045700         UNTIL CUST-IX > WS-CUSTOMER-COUNT
045800     CLOSE CUSTOMER-MASTER
045900     .
046000 S0101-WRITE-CUSTOMER-ROW.
046100     MOVE MC-CUST-ID    (CUST-IX) TO CUSTOMER-CUST-ID
046200     MOVE MC-CUST-NAME  (CUST-IX) TO CUSTOMER-NAME
046300     MOVE MC-CUST-EMAIL (CUST-IX) TO CUSTOMER-EMAIL
046400     WRITE CUSTOMER-RECORD
046500     .
046600******************************************************************
046700 S0199-SORT-ACCOUNT-TABLE.
046800     IF WS-MACCOUNT-COUNT > 1
046900         PERFORM S0199-SORT-OUTER-PASS
047000             VARYING WS-SORT-PASS FROM 1 BY 1
047100             UNTIL WS-SORT-PASS > WS-MACCOUNT-COUNT - 1
047200     END-IF
047300     .
047400 S0199-SORT-OUTER-PASS.
047500     PERFORM S0199-SORT-COMPARE-SWAP
047600         VARYING MACCT-IX FROM 1 BY 1
047700         UNTIL MACCT-IX > WS-MACCOUNT-COUNT - WS-SORT-PASS
047800     .
047900 S0199-SORT-COMPARE-SWAP.
048000     IF MA-ACCT-ID (MACCT-IX) > MA-ACCT-ID (MACCT-IX + 1)
048100         MOVE WS-MACCOUNT-ENTRY (MACCT-IX)
048200           TO WS-ACCOUNT-SWAP-ENTRY
048300         MOVE WS-MACCOUNT-ENTRY (MACCT-IX + 1)
048400           TO WS-MACCOUNT-ENTRY (MACCT-IX)
048500         MOVE WS-ACCOUNT-SWAP-ENTRY
048600           TO WS-MACCOUNT-ENTRY (MACCT-IX + 1)
048700     END-IF
048800     .
048900******************************************************************
049000 S0200-SAVE-ACCOUNT-MASTER.
049100     PERFORM S0199-SORT-ACCOUNT-TABLE
049200     OPEN OUTPUT ACCOUNT-MASTER
049300     PERFORM S0201-WRITE-ACCOUNT-ROW
049400         VARYING MACCT-IX FROM 1 BY 1
049500         UNTIL MACCT-IX > WS-MACCOUNT-COUNT
049600     CLOSE ACCOUNT-MASTER
049700     .
049800 S0201-WRITE-ACCOUNT-ROW.
049900     MOVE MA-ACCT-ID           (MACCT-IX) TO ACCT-ID
050000     MOVE MA-ACCT-BALANCE      (MACCT-IX) TO ACCT-BALANCE
050100     MOVE MA-ACCT-CREATED-DATE (MACCT-IX) TO ACCT-CREATED-DATE
050200     MOVE MA-ACCT-STATUS       (MACCT-IX) TO ACCT-STATUS
050300     MOVE MA-ACCT-CUST-ID      (MACCT-IX) TO ACCT-CUST-ID
050400     MOVE MA-ACCT-TYPE         (MACCT-IX) TO ACCT-TYPE
050500     MOVE MA-ACCT-OVERDRAFT    (MACCT-IX) TO ACCT-OVERDRAFT
050600     MOVE MA-ACCT-INT-RATE     (MACCT-IX) TO ACCT-INTEREST-RATE
050700     WRITE ACCOUNT-RECORD
050800     .
050900******************************************************************
051000*    N0100-NEXT-CUST-ID - the table loads in CUST-ID order, so
051100*    the last entry already holds the current high value.
051200 N0100-NEXT-CUST-ID.
051300     IF WS-CUSTOMER-COUNT = ZERO
051400         MOVE 1 TO WS-NEW-CUST-ID
051500     ELSE
051600         COMPUTE WS-NEW-CUST-ID =
051700             MC-CUST-ID (WS-CUSTOMER-COUNT) + 1
051800     END-IF
051900     .
052000******************************************************************
052100*    N0200-NEXT-ACCT-ID - ACCT-ID became a character key when
052200*    the web front end started generating its own values; batch-
052300*    created accounts are keyed off the run date/time plus a
052400*    one-up sequence so two accounts opened in the same run never
052500*    collide.
052600 N0200-NEXT-ACCT-ID.
052700     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE-TIME
052800     ADD 1 TO WS-NEXT-ACCT-SEQ
052900     MOVE WS-NEXT-ACCT-SEQ TO WS-NEXT-ACCT-SEQ-ED
053000     MOVE SPACE TO WS-NEW-ACCT-ID
053100     STRING WS-NEW-ACCT-TYPE   DELIMITED BY SIZE
053200            WS-RUN-CCYYMMDD    DELIMITED BY SIZE
053300            WS-RUN-HH          DELIMITED BY SIZE
053400            WS-RUN-MI          DELIMITED BY SIZE
053500            WS-RUN-SS          DELIMITED BY SIZE
053600            WS-NEXT-ACCT-SEQ-ED DELIMITED BY SIZE
053700       INTO WS-NEW-ACCT-ID
053800     END-STRING
053900     .
054000******************************************************************
054100 Z0900-ERROR-ROUTINE.
054200 COPY BANKERR-RTN.
