000100******************************************************************
000200*                                                                *
000300*    BANKMENU                                                    *
000400*                                                                *
000500*    Operator front end for the retail account system.  This     *
000600*    is the only program a teller or account officer signs on    *
000700*    to - every maintenance action, posting and report is        *
000800*    reached through a CALL from here, never run stand-alone.    *
000900*    Each CALLed program is passed a two-character request       *
001000*    code in LC-ACCEPT and reads any further detail it needs     *
001100*    (names, ids, amounts) straight from the terminal itself.    *
001200*                                                                *
001300*    History                                                     *
001400*    1991-04-09 RK  PR1140  First cut - maintenance menu only.   *
001500*    1991-07-15 RK  PR1150  Account inquiry/statement submenu    *
001600*                           added.                               *
001700*    1991-09-10 RK  PR1152  Post-a-transaction item added to     *
001800*                           the main menu.                       *
001900*    1992-09-17 BK  PR1162  Demo seed run moved onto the main    *
002000*                           menu so training classes no longer   *
002100*                           need the operator console to start   *
002200*                           it.                                  *
002300*    1998-11-09 TH  Y2K01   Reviewed - no date fields on this    *
002400*                           screen, no change made.              *
002410*    2003-06-12 DM  PR1221  WS-SESSION-ENTRY-COUNT added to      *
002420*                           count menu passes this session -     *
002430*                           operators were asking how long a     *
002440*                           training class actually sat at       *
002450*                           the main menu.                       *
002500*                                                                *
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID. BANKMENU.
002900 AUTHOR. R KOWALSKI.
003000 INSTALLATION. RETAIL BANKING SYSTEMS.
003100 DATE-WRITTEN. 1991-04-09.
003200 DATE-COMPILED.
003300 SECURITY. UNCLASSIFIED.
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200******************************************************************
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 FILE SECTION.
004600******************************************************************
004700 WORKING-STORAGE SECTION.
004710*    WS-SESSION-ENTRY-COUNT - number of times the main menu has
004720*    been redisplayed this session; no group structure needed.
004730 77  WS-SESSION-ENTRY-COUNT           PIC 9(5) COMP VALUE ZERO.
004800*    menu-level exit switches
004900 01  WS-MENU-SWITCHES.
005000     05  WS-EXIT-APPLICATION-SW       PIC X(01) VALUE 'N'.
005100         88  WS-EXIT-APPLICATION              VALUE 'Y'.
005200     05  WS-EXIT-MAINT-MENU-SW        PIC X(01) VALUE 'N'.
005300         88  WS-EXIT-MAINT-MENU                VALUE 'Y'.
005400     05  WS-EXIT-ACCT-MENU-SW         PIC X(01) VALUE 'N'.
005500         88  WS-EXIT-ACCT-MENU                  VALUE 'Y'.
005600     05  WS-EXIT-RPT-MENU-SW          PIC X(01) VALUE 'N'.
005700         88  WS-EXIT-RPT-MENU                   VALUE 'Y'.
005800     05  FILLER                       PIC X(01) VALUE SPACE.
005900 01  WS-MENU-SWITCHES-X REDEFINES WS-MENU-SWITCHES
006000                                      PIC X(05).
006100
006200*    menu-choice validation and a running count of fumbled
006300*    entries, kept for the operator trouble-report at sign-off
006400 01  LC-ACCEPT                        PIC X(02) VALUE SPACE.
006500 01  LC-ACCEPT-X REDEFINES LC-ACCEPT.
006600     05  LC-ACCEPT-TENS               PIC X(01).
006700     05  LC-ACCEPT-UNITS              PIC X(01).
006800 01  WS-INVALID-ENTRY-COUNT           PIC 9(03) COMP VALUE ZERO.
006900
007000 01  HEADLINE                         PIC X(60) VALUE ALL '-'.
007100 01  WS-REDEFINED-HEADLINE REDEFINES HEADLINE.
007200     05  WS-HEADLINE-LEAD-DASH        PIC X(01).
007300     05  FILLER                       PIC X(59).
007400******************************************************************
007500 PROCEDURE DIVISION.
007600 000-BANKMENU.
007700     PERFORM 100-SHOW-MAIN-MENU UNTIL WS-EXIT-APPLICATION
007800     PERFORM Z0100-EXIT-APPLICATION
007900     GOBACK
008000     .
008100******************************************************************
008200 100-SHOW-MAIN-MENU.
008210     ADD 1 TO WS-SESSION-ENTRY-COUNT
008300     PERFORM 110-DISPLAY-MAIN-MENU-LIST
008400     EVALUATE LC-ACCEPT
008500         WHEN '10'
008600             PERFORM 200-CALL-MAINTENANCE-MENU
008700         WHEN '20'
008800             CALL 'BANKPOST'
008900         WHEN '30'
009000             PERFORM 300-CALL-ACCOUNT-MENU
009100         WHEN '90'
009200             CALL 'BANKINIT'
009300         WHEN '99'
009400             SET WS-EXIT-APPLICATION TO TRUE
009500             CONTINUE
009600         WHEN OTHER
009700             ADD 1 TO WS-INVALID-ENTRY-COUNT
009800             DISPLAY 'INVALID MENU CODE, TRY AGAIN'
009900     END-EVALUATE
010000     .
010100******************************************************************
010200 110-DISPLAY-MAIN-MENU-LIST.
010300     DISPLAY HEADLINE
010400     DISPLAY 'RETAIL BANKING SYSTEM - MAIN MENU'
010500     DISPLAY HEADLINE
010600     DISPLAY '(10) CUSTOMER AND ACCOUNT MAINTENANCE'
010700     DISPLAY '(20) POST A TRANSACTION'
010800     DISPLAY '(30) ACCOUNT INQUIRY AND STATEMENT REPORTS'
010900     DISPLAY SPACE
011000     DISPLAY '(90) RUN DEMO SEED (TRAINING REGIONS ONLY)'
011100     DISPLAY SPACE
011200     DISPLAY '(99) EXIT THE SYSTEM'
011300     DISPLAY HEADLINE
011400     DISPLAY ': ' WITH NO ADVANCING
011500     ACCEPT LC-ACCEPT
011600     .
011700******************************************************************
011800*    200-CALL-MAINTENANCE-MENU - routes to BANKMAINT, codes
011900*    41 through 48.
012000 200-CALL-MAINTENANCE-MENU.
012100     MOVE 'N' TO WS-EXIT-MAINT-MENU-SW
012200     PERFORM 210-DISPLAY-MAINT-MENU-LIST
012300         UNTIL WS-EXIT-MAINT-MENU
012400     .
012500 210-DISPLAY-MAINT-MENU-LIST.
012600     DISPLAY HEADLINE
012700     DISPLAY 'SUBMENU - CUSTOMER AND ACCOUNT MAINTENANCE'
012800     DISPLAY HEADLINE
012900     DISPLAY '(41) LIST CUSTOMERS'
013000     DISPLAY '(42) SEARCH CUSTOMERS BY NAME'
013100     DISPLAY '(43) ADD A NEW CUSTOMER'
013200     DISPLAY '(44) UPDATE A CUSTOMER'
013300     DISPLAY '(45) DELETE A CUSTOMER'
013400     DISPLAY '(46) OPEN A CURRENT ACCOUNT'
013500     DISPLAY '(47) OPEN A SAVING ACCOUNT'
013600     DISPLAY '(48) LIST ACCOUNTS'
013700     DISPLAY SPACE
013800     DISPLAY '(49) RETURN TO MAIN MENU'
013900     DISPLAY HEADLINE
014000     DISPLAY ': ' WITH NO ADVANCING
014100     ACCEPT LC-ACCEPT
014200     EVALUATE LC-ACCEPT
014300         WHEN '41' THRU '48'
014400             CALL 'BANKMAINT' USING LC-ACCEPT
014500         WHEN '49'
014600             SET WS-EXIT-MAINT-MENU TO TRUE
014700             CONTINUE
014800         WHEN OTHER
014900             ADD 1 TO WS-INVALID-ENTRY-COUNT
015000             DISPLAY 'INVALID MENU CODE, TRY AGAIN'
015100     END-EVALUATE
015200     .
015300******************************************************************
015400*    300-CALL-ACCOUNT-MENU - routes to BANKSTMT, codes 51
015500*    through 53.
015600 300-CALL-ACCOUNT-MENU.
015700     MOVE 'N' TO WS-EXIT-ACCT-MENU-SW
015800     PERFORM 310-DISPLAY-ACCT-MENU-LIST
015900         UNTIL WS-EXIT-ACCT-MENU
016000     .
016100 310-DISPLAY-ACCT-MENU-LIST.
016200     DISPLAY HEADLINE
016300     DISPLAY 'SUBMENU - ACCOUNT INQUIRY AND STATEMENTS'
016400     DISPLAY HEADLINE
016500     DISPLAY '(51) PRINT FULL ACCOUNT STATEMENT RUN'
016600     DISPLAY '(52) INQUIRE ONE ACCOUNT AT THE CONSOLE'
016700     DISPLAY '(53) PAGED OPERATION HISTORY AT THE CONSOLE'
016800     DISPLAY SPACE
016900     DISPLAY '(59) RETURN TO MAIN MENU'
017000     DISPLAY HEADLINE
017100     DISPLAY ': ' WITH NO ADVANCING
017200     ACCEPT LC-ACCEPT
017300     EVALUATE LC-ACCEPT
017400         WHEN '51' THRU '53'
017500             CALL 'BANKSTMT' USING LC-ACCEPT
017600         WHEN '59'
017700             SET WS-EXIT-ACCT-MENU TO TRUE
017800             CONTINUE
017900         WHEN OTHER
018000             ADD 1 TO WS-INVALID-ENTRY-COUNT
018100             DISPLAY 'INVALID MENU CODE, TRY AGAIN'
018200     END-EVALUATE
018300     .
018400******************************************************************
018500 Z0100-EXIT-APPLICATION.
018600     DISPLAY HEADLINE
018700     DISPLAY 'RETAIL BANKING SYSTEM - SESSION ENDED'
018800     DISPLAY 'INVALID ENTRIES: ' WS-INVALID-ENTRY-COUNT
018810     DISPLAY 'MENU PASSES: ' WS-SESSION-ENTRY-COUNT
018900     DISPLAY HEADLINE
019000     .
