000100******************************************************************
000200*                                                                *
000300*    BANKOPER.CPY                                                *
000400*    Account operation (journal) record - one row written by   *
000500*    BANKPOST for every accepted CREDIT or DEBIT posting, read  *
000600*    back by BANKSTMT to build an account's history.            *
000700*                                                                *
000800*    Record length: 100 bytes (96 live + 4 expansion bytes).    *
000900*    Arrival order on OPERATION-JOURNAL, no key.                 *
001000*                                                                *
001100*    History                                                     *
001200*    1991-04-09 RK  PR1140  First cut.                           *
001300*    1998-11-09 TH  Y2K01   OP-DATE already CCYYMMDD, no         *
001400*                           change made.                         *
001500*                                                                *
001600******************************************************************
001700   01  OPERATION-RECORD.
001800       03  OP-ID                       PIC 9(09).
001900       03  OP-ACCT-ID                  PIC X(36).
002000       03  OP-DATE                     PIC 9(08).
002100*          OP-DATE redefined for the control-break ageing check
002200*          in BANKSTMT 400-CONTROL-BREAK-TOTALS.
002300       03  OP-DATE-X REDEFINES OP-DATE.
002400           05  OP-DATE-CCYY            PIC 9(04).
002500           05  OP-DATE-MM              PIC 9(02).
002600           05  OP-DATE-DD              PIC 9(02).
002700       03  OP-TYPE                     PIC X(06).
002800           88  OP-TYPE-CREDIT                  VALUE 'CREDIT'.
002900           88  OP-TYPE-DEBIT                   VALUE 'DEBIT '.
003000       03  OP-AMOUNT                   PIC S9(11)V99 COMP-3.
003100       03  OP-DESCRIPTION              PIC X(30).
003200       03  FILLER                      PIC X(04).
