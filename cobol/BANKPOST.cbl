000100******************************************************************
000200*                                                                *
000300*    BANKPOST                                                   *
000400*                                                                *
000500*    Nightly posting engine for the account-management suite.  *
000600*    Reads the day's transaction feed against the account       *
000700*    master, applies each CREDIT, DEBIT or TRANSFER, writes an  *
000800*    OPERATION-JOURNAL entry for every accepted posting, and    *
000900*    rewrites the account master with the new balances.         *
001000*                                                                *
001100*    Carried over from the old bankgiro posting run - that job  *
001200*    read BGMAXFIL against DB2 cursors; this one loads the      *
001300*    account master into a table once and searches it, since    *
001400*    there is no database underneath the new account files.     *
001500*                                                                *
001600*    History                                                     *
001700*    1991-04-09 RK  PR1140  First cut, CREDIT/DEBIT only.        *
001800*    1991-06-03 RK  PR1148  Account-not-found now rejects the    *
001900*                           transaction instead of abending the  *
002000*                           run.                                 *
002100*    1992-09-17 BK  PR1162  BALANCE NOT SUFFICIENT check added   *
002200*                           for DEBIT; overdraft limit is NOT    *
002300*                           consulted here (maintenance-side     *
002400*                           field only).                         *
002500*    1993-02-22 BK  PR1177  Added TRANSFER - posts as a DEBIT    *
002600*                           on the source account followed by a  *
002700*                           CREDIT on the destination account,   *
002800*                           both tagged 'Transfer' on the        *
002900*                           journal.  Destination leg is skipped *
003000*                           when the source DEBIT is rejected.   *
003010*    1993-05-11 BK  PR1183  TRANSFER now validates the           *
003020*                           destination account before the       *
003030*                           source balance is touched or any     *
003040*                           journal entry written - a bad        *
003050*                           destination no longer debits the     *
003060*                           source leg while also counting the   *
003070*                           transaction rejected.                *
003100*    1998-11-09 TH  Y2K01   WS-RUN-DATE already CCYYMMDD via     *
003200*                           FUNCTION CURRENT-DATE, no change     *
003300*                           made.                                *
003310*    2001-11-14 DM  PR1202  WS-JOURNAL-LINE-COUNT added to the   *
003320*                           control totals - audit wanted a      *
003330*                           line count against OPERATION-JOURNAL *
003340*                           that did not depend on the posted    *
003350*                           count (a TRANSFER writes two lines   *
003360*                           per one posted transaction).         *
003400*                                                                *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. BANKPOST.
003800 AUTHOR. R KOWALSKI.
003900 INSTALLATION. RETAIL BANKING SYSTEMS.
004000 DATE-WRITTEN. 1991-04-09.
004100 DATE-COMPILED.
004200 SECURITY. UNCLASSIFIED.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT  ACCT-MSTR-IN
005200             ASSIGN TO 'ACCTIN'
005300             ORGANIZATION IS LINE SEQUENTIAL
005400             FILE STATUS IS WS-ACCTIN-FS.
005500
005600     SELECT  ACCT-MSTR-OUT
005700             ASSIGN TO 'ACCTOUT'
005800             ORGANIZATION IS LINE SEQUENTIAL
005900             FILE STATUS IS WS-ACCTOUT-FS.
006000
006100     SELECT  TRANSACTION-FILE
006200             ASSIGN TO 'TRANIN'
006300             ORGANIZATION IS LINE SEQUENTIAL
006400             FILE STATUS IS WS-TRANIN-FS.
006500
006600     SELECT  OPERATION-JOURNAL
006700             ASSIGN TO 'OPJRNL'
006800             ORGANIZATION IS LINE SEQUENTIAL
006900             FILE STATUS IS WS-OPJRNL-FS.
007000******************************************************************
007100 DATA DIVISION.
007200*-----------------------------------------------------------------
007300 FILE SECTION.
007400 FD  ACCT-MSTR-IN
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 120 CHARACTERS.
007700 COPY BANKACCT.
007800*    ACCT-MSTR-OUT carries no named fields of its own - the
007900*    rewritten account row is built in the WS-ACCOUNT-TABLE entry
008000*    and moved out as one group, the same way OPEN-POST-05 and
008100*    the other bankgiro record layouts were moved whole.
008200 FD  ACCT-MSTR-OUT
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 120 CHARACTERS.
008500 01  ACCT-MSTR-OUT-REC           PIC X(120).
008600
008700 FD  TRANSACTION-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 124 CHARACTERS.
009000 COPY BANKTRAN.
009100
009200 FD  OPERATION-JOURNAL
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 100 CHARACTERS.
009500 COPY BANKOPER.
009600******************************************************************
009700 WORKING-STORAGE SECTION.
009710*    WS-JOURNAL-LINE-COUNT - lines actually written to
009720*    OPERATION-JOURNAL; a run-local counter, no group needed.
009730 77  WS-JOURNAL-LINE-COUNT          PIC 9(07) COMP VALUE ZERO.
009800 01  WS-SWITCHES.
009900     05  WS-ACCTIN-EOF-SW            PIC X VALUE 'N'.
010000         88  WS-ACCTIN-EOF                   VALUE 'Y'.
010100     05  WS-TRANIN-EOF-SW            PIC X VALUE 'N'.
010200         88  WS-TRANIN-EOF                   VALUE 'Y'.
010300     05  WS-ACCT-FOUND-SW            PIC X VALUE 'N'.
010400         88  WS-ACCT-FOUND                   VALUE 'Y'.
010410     05  WS-XFER-REJECT-SW           PIC X VALUE 'N'.
010420         88  WS-XFER-REJECTED                VALUE 'Y'.
010500
010600 01  FILE-STATUS-FIELDS.
010700     05  WS-ACCTIN-FS                PIC XX.
010800         88  WS-ACCTIN-OK                    VALUE '00'.
010900     05  WS-ACCTOUT-FS               PIC XX.
011000         88  WS-ACCTOUT-OK                   VALUE '00'.
011100     05  WS-TRANIN-FS                PIC XX.
011200         88  WS-TRANIN-OK                    VALUE '00'.
011300     05  WS-OPJRNL-FS                PIC XX.
011400         88  WS-OPJRNL-OK                    VALUE '00'.
011500
011600*    In-memory account master, loaded once from ACCT-MSTR-IN and
011700*    kept in ACCT-ID sequence so a posting can be found with a
011800*    binary search instead of a DB2 cursor - the file has no more
011900*    than a few hundred accounts a run, so one table load is
012000*    cheaper than a cursor re-open per transaction.
012100 01  WS-ACCOUNT-TABLE.
012200     05  WS-ACCOUNT-COUNT            PIC 9(5) COMP VALUE ZERO.
012300     05  WS-ACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
012400                          DEPENDING ON WS-ACCOUNT-COUNT
012500                          ASCENDING KEY IS WE-ACCT-ID
012600                          INDEXED BY ACCT-IX.
012700         10  WE-ACCT-ID              PIC X(36).
012800         10  WE-ACCT-BALANCE         PIC S9(11)V99 COMP-3.
012900         10  WE-ACCT-CREATED-DATE    PIC 9(08).
013000         10  WE-ACCT-STATUS          PIC X(09).
013100         10  WE-ACCT-CUST-ID         PIC 9(09).
013200         10  WE-ACCT-TYPE            PIC X(02).
013300         10  WE-ACCT-OVERDRAFT       PIC S9(11)V99 COMP-3.
013400         10  WE-ACCT-INT-RATE        PIC S9(03)V9(04) COMP-3.
013500         10  FILLER                  PIC X(38).
013600*        WE-ACCT-TYPE redefined so a savings-account leg can be
013700*        told apart from a current-account leg on the control
013800*        totals display without a second lookup.
013900         10  WE-ACCT-TYPE-X REDEFINES WE-ACCT-TYPE.
014000             15  WE-ACCT-TYPE-1ST    PIC X(01).
014100             15  WE-ACCT-TYPE-2ND    PIC X(01).
014200
014300 01  WS-RUN-DATE.
014400     05  WS-RUN-CCYYMMDD             PIC 9(08).
014500     05  FILLER                      PIC X(14).
014600*    WS-RUN-DATE redefined to pick the OP-DATE value off the
014700*    FUNCTION CURRENT-DATE result without a separate MOVE.
014800 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
014900     05  WS-RUN-CCYY                 PIC 9(04).
015000     05  WS-RUN-MM                   PIC 9(02).
015100     05  WS-RUN-DD                   PIC 9(02).
015200     05  FILLER                      PIC X(14).
015300
015400 01  WS-JOURNAL-ENTRY.
015500     05  WS-JOURNAL-ACCT-ID          PIC X(36).
015600     05  WS-JOURNAL-TYPE             PIC X(06).
015700     05  WS-JOURNAL-AMOUNT           PIC S9(11)V99 COMP-3.
015800     05  WS-JOURNAL-DESCRIPTION      PIC X(30).
015900
016000 01  WS-NEXT-OP-ID                   PIC 9(09) COMP VALUE ZERO.
016100 01  WS-SEARCH-ACCT-ID               PIC X(36) VALUE SPACE.
016200 01  WS-SRC-IX                    PIC 9(05) COMP VALUE ZERO.
016210 01  WS-DEST-IX                   PIC 9(05) COMP VALUE ZERO.
016300 01  WS-REJECT-REASON                PIC X(30) VALUE SPACE.
016400
016500 01  WS-CONTROL-TOTALS.
016600     05  WS-TXN-READ-COUNT           PIC 9(07) COMP VALUE ZERO.
016700     05  WS-TXN-POSTED-COUNT         PIC 9(07) COMP VALUE ZERO.
016800     05  WS-TXN-REJECTED-COUNT       PIC 9(07) COMP VALUE ZERO.
016900     05  WS-TOTAL-CREDITED      PIC S9(11)V99 COMP-3 VALUE ZERO.
017000     05  WS-TOTAL-DEBITED       PIC S9(11)V99 COMP-3 VALUE ZERO.
017100*    WS-CONTROL-TOTALS redefined for the edited totals line on
017200*    the operator console - see 950-DISPLAY-CONTROL-TOTALS.
017300 01  WS-CONTROL-TOTALS-X REDEFINES WS-CONTROL-TOTALS.
017400     05  WS-READ-COUNT-X             PIC 9(07).
017500     05  WS-POSTED-COUNT-X           PIC 9(07).
017600     05  WS-REJECTED-COUNT-X         PIC 9(07).
017700     05  FILLER                      PIC X(14).
017800
017900 01  WE-CREDITED-EDIT                PIC ZZ,ZZZ,ZZZ,ZZ9.99.
018000 01  WE-DEBITED-EDIT                 PIC ZZ,ZZZ,ZZZ,ZZ9.99.
018100
018200 COPY BANKERR.
018300******************************************************************
018400 PROCEDURE DIVISION.
018500 000-POST-ACCOUNTS.
018600     MOVE 'BANKPOST.cbl'   TO WC-MSG-SRCFILE
018700     PERFORM 100-INIT
018800     PERFORM 200-PROCESS-TRANSACTION UNTIL WS-TRANIN-EOF
018900     PERFORM 800-REWRITE-ACCOUNT-MASTER
019000         VARYING ACCT-IX FROM 1 BY 1
019100         UNTIL ACCT-IX > WS-ACCOUNT-COUNT
019200     PERFORM 900-TERMINATE
019300     PERFORM 950-DISPLAY-CONTROL-TOTALS
019400     STOP RUN
019500     .
019600******************************************************************
019700 100-INIT.
019800     MOVE ZERO TO WS-ACCOUNT-COUNT
019900     MOVE ZERO TO WS-TXN-READ-COUNT, WS-TXN-POSTED-COUNT
020000     MOVE ZERO TO WS-TXN-REJECTED-COUNT
020100     MOVE ZERO TO WS-TOTAL-CREDITED, WS-TOTAL-DEBITED
020200     MOVE ZERO TO WS-NEXT-OP-ID
020300     MOVE FUNCTION CURRENT-DATE TO WS-RUN-DATE
020400
020500     OPEN INPUT ACCT-MSTR-IN
020600     IF NOT WS-ACCTIN-OK
020700         MOVE 'ACCT-MSTR-IN'      TO WC-MSG-FILENAME
020800         MOVE WS-ACCTIN-FS        TO WC-MSG-FILESTAT
020900         MOVE '100-INIT'          TO WC-MSG-PARA
021000         PERFORM Z0900-ERROR-ROUTINE
021100         SET WS-ACCTIN-EOF TO TRUE
021200     ELSE
021300         READ ACCT-MSTR-IN
021400             AT END SET WS-ACCTIN-EOF TO TRUE
021500         END-READ
021600     END-IF
021700
021800     PERFORM 110-LOAD-ACCOUNT-MASTER UNTIL WS-ACCTIN-EOF
021900     CLOSE ACCT-MSTR-IN
022000
022100     OPEN OUTPUT ACCT-MSTR-OUT
022200     OPEN INPUT  TRANSACTION-FILE
022300     OPEN OUTPUT OPERATION-JOURNAL
022400
022500     IF NOT WS-TRANIN-OK
022600         MOVE 'TRANSACTION-FILE'  TO WC-MSG-FILENAME
022700         MOVE WS-TRANIN-FS        TO WC-MSG-FILESTAT
022800         MOVE '100-INIT'          TO WC-MSG-PARA
022900         PERFORM Z0900-ERROR-ROUTINE
023000         SET WS-TRANIN-EOF TO TRUE
023100     ELSE
023200         READ TRANSACTION-FILE
023300             AT END SET WS-TRANIN-EOF TO TRUE
023400         END-READ
023500     END-IF
023600     .
023700******************************************************************
023800*    110-LOAD-ACCOUNT-MASTER builds WS-ACCOUNT-TABLE in ACCT-ID
023900*    order - ACCT-MSTR-IN is already in that order, so no sort
024000*    step is needed before the SEARCH ALL in 600-FIND-ACCOUNT.
024100 110-LOAD-ACCOUNT-MASTER.
024200     ADD 1 TO WS-ACCOUNT-COUNT
024300     SET  ACCT-IX             TO WS-ACCOUNT-COUNT
024400     MOVE ACCT-ID             TO WE-ACCT-ID         (ACCT-IX)
024500     MOVE ACCT-BALANCE        TO WE-ACCT-BALANCE    (ACCT-IX)
024600     MOVE ACCT-CREATED-DATE   TO WE-ACCT-CREATED-DATE (ACCT-IX)
024700     MOVE ACCT-STATUS         TO WE-ACCT-STATUS     (ACCT-IX)
024800     MOVE ACCT-CUST-ID        TO WE-ACCT-CUST-ID    (ACCT-IX)
024900     MOVE ACCT-TYPE           TO WE-ACCT-TYPE       (ACCT-IX)
025000     MOVE ACCT-OVERDRAFT      TO WE-ACCT-OVERDRAFT  (ACCT-IX)
025100     MOVE ACCT-INTEREST-RATE  TO WE-ACCT-INT-RATE   (ACCT-IX)
025200
025300     READ ACCT-MSTR-IN
025400         AT END SET WS-ACCTIN-EOF TO TRUE
025500     END-READ
025600     .
025700******************************************************************
025800*    200-PROCESS-TRANSACTION both posts the current record and
025900*    primes the next READ, the same read-process-read shape the
026000*    old 100-READ-BG-FILE paragraph used against BGMAXFIL.
026100 200-PROCESS-TRANSACTION.
026200     ADD 1 TO WS-TXN-READ-COUNT
026300     MOVE SPACE TO WS-REJECT-REASON
026400
026500     EVALUATE TRUE
026600         WHEN TXN-TYPE-CREDIT
026700             PERFORM 310-POST-CREDIT-TXN
026800         WHEN TXN-TYPE-DEBIT
026900             PERFORM 320-POST-DEBIT-TXN
027000         WHEN TXN-TYPE-TRANSFER
027100             PERFORM 330-POST-TRANSFER-TXN
027200         WHEN OTHER
027300             MOVE 'TRANSACTION TYPE UNKNOWN' TO WS-REJECT-REASON
027400             PERFORM 700-REJECT-TRANSACTION
027500     END-EVALUATE
027600
027700     READ TRANSACTION-FILE
027800         AT END SET WS-TRANIN-EOF TO TRUE
027900     END-READ
028000     .
028100******************************************************************
028200 310-POST-CREDIT-TXN.
028300     MOVE TXN-ACCT-ID TO WS-SEARCH-ACCT-ID
028400     PERFORM 600-FIND-ACCOUNT
028500     IF WS-ACCT-FOUND
028600         PERFORM 400-APPLY-CREDIT
028700     ELSE
028800         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON
028900         PERFORM 700-REJECT-TRANSACTION
029000     END-IF
029100     .
029200******************************************************************
029300 320-POST-DEBIT-TXN.
029400     MOVE TXN-ACCT-ID TO WS-SEARCH-ACCT-ID
029500     PERFORM 600-FIND-ACCOUNT
029600     IF WS-ACCT-FOUND
029700         PERFORM 410-APPLY-DEBIT
029800     ELSE
029900         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON
030000         PERFORM 700-REJECT-TRANSACTION
030100     END-IF
030200     .
030300******************************************************************
030400*    330-POST-TRANSFER-TXN - both the source and the destination
030500*    account must be on file and the source must carry enough
030600*    balance before either leg is touched; WS-XFER-REJECT-SW
030700*    carries the one reject decision down to the foot of the
030800*    paragraph so no balance is moved and no journal entry is
030900*    written unless the whole transfer will go through (PR1177,
031000*    amended PR1183 - see history above).
031100 330-POST-TRANSFER-TXN.
031200     MOVE 'N' TO WS-XFER-REJECT-SW
031300
031400     MOVE TXN-ACCT-ID TO WS-SEARCH-ACCT-ID
031500     PERFORM 600-FIND-ACCOUNT
031600     IF NOT WS-ACCT-FOUND
031700         MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON
031800         SET WS-XFER-REJECTED TO TRUE
031900     ELSE
032000         SET WS-SRC-IX TO ACCT-IX
032100     END-IF
032200
032300     IF NOT WS-XFER-REJECTED
032400         MOVE TXN-ACCT-DEST TO WS-SEARCH-ACCT-ID
032500         PERFORM 600-FIND-ACCOUNT
032600         IF NOT WS-ACCT-FOUND
032700             MOVE 'DEST ACCOUNT NOT FOUND' TO WS-REJECT-REASON
032800             SET WS-XFER-REJECTED TO TRUE
032900         ELSE
033000             SET WS-DEST-IX TO ACCT-IX
033100         END-IF
033200     END-IF
033300
033400     IF NOT WS-XFER-REJECTED
033500         IF WE-ACCT-BALANCE (WS-SRC-IX) < TXN-AMOUNT
033600             MOVE 'BALANCE NOT SUFFICIENT' TO WS-REJECT-REASON
033700             SET WS-XFER-REJECTED TO TRUE
033800         END-IF
033900     END-IF
034000
034100     IF WS-XFER-REJECTED
034200         PERFORM 700-REJECT-TRANSACTION
034300     ELSE
034400         SUBTRACT TXN-AMOUNT FROM WE-ACCT-BALANCE (WS-SRC-IX)
034500         ADD TXN-AMOUNT TO WS-TOTAL-DEBITED
034600         ADD 1 TO WS-TXN-POSTED-COUNT
034700         MOVE WE-ACCT-ID (WS-SRC-IX) TO WS-JOURNAL-ACCT-ID
034800         MOVE 'DEBIT '      TO WS-JOURNAL-TYPE
034900         MOVE TXN-AMOUNT    TO WS-JOURNAL-AMOUNT
035000         MOVE 'Transfer'    TO WS-JOURNAL-DESCRIPTION
035100         PERFORM 500-WRITE-JOURNAL-ENTRY
035200
035300         ADD TXN-AMOUNT TO WE-ACCT-BALANCE (WS-DEST-IX)
035400         ADD TXN-AMOUNT TO WS-TOTAL-CREDITED
035500         MOVE WE-ACCT-ID (WS-DEST-IX) TO WS-JOURNAL-ACCT-ID
035600         MOVE 'CREDIT'      TO WS-JOURNAL-TYPE
035700         MOVE TXN-AMOUNT    TO WS-JOURNAL-AMOUNT
035800         MOVE 'Transfer'    TO WS-JOURNAL-DESCRIPTION
035900         PERFORM 500-WRITE-JOURNAL-ENTRY
036000     END-IF
036100     .
036200******************************************************************
036300 400-APPLY-CREDIT.
036400     ADD TXN-AMOUNT TO WE-ACCT-BALANCE (ACCT-IX)
036500     ADD TXN-AMOUNT TO WS-TOTAL-CREDITED
036600     ADD 1 TO WS-TXN-POSTED-COUNT
036700     MOVE WE-ACCT-ID (ACCT-IX) TO WS-JOURNAL-ACCT-ID
036800     MOVE 'CREDIT'             TO WS-JOURNAL-TYPE
036900     MOVE TXN-AMOUNT           TO WS-JOURNAL-AMOUNT
037000     MOVE TXN-DESCRIPTION      TO WS-JOURNAL-DESCRIPTION
037100     PERFORM 500-WRITE-JOURNAL-ENTRY
037200     .
037300******************************************************************
037400*    410-APPLY-DEBIT - balance is checked against TXN-AMOUNT
037500*    only.  ACCT-OVERDRAFT is a maintenance-side limit and is
037600*    never consulted by the posting engine (PR1162).
037700 410-APPLY-DEBIT.
037800     IF WE-ACCT-BALANCE (ACCT-IX) < TXN-AMOUNT
037900         MOVE 'BALANCE NOT SUFFICIENT' TO WS-REJECT-REASON
038000         PERFORM 700-REJECT-TRANSACTION
038100     ELSE
038200         SUBTRACT TXN-AMOUNT FROM WE-ACCT-BALANCE (ACCT-IX)
038300         ADD TXN-AMOUNT TO WS-TOTAL-DEBITED
038400         ADD 1 TO WS-TXN-POSTED-COUNT
038500         MOVE WE-ACCT-ID (ACCT-IX) TO WS-JOURNAL-ACCT-ID
038600         MOVE 'DEBIT '             TO WS-JOURNAL-TYPE
038700         MOVE TXN-AMOUNT           TO WS-JOURNAL-AMOUNT
038800         MOVE TXN-DESCRIPTION      TO WS-JOURNAL-DESCRIPTION
038900         PERFORM 500-WRITE-JOURNAL-ENTRY
039000     END-IF
039100     .
039200******************************************************************
039300 500-WRITE-JOURNAL-ENTRY.
039310     ADD 1 TO WS-JOURNAL-LINE-COUNT
039400     ADD 1 TO WS-NEXT-OP-ID
039500     MOVE WS-NEXT-OP-ID          TO OP-ID
039600     MOVE WS-JOURNAL-ACCT-ID     TO OP-ACCT-ID
039700     MOVE WS-RUN-CCYYMMDD        TO OP-DATE
039800     MOVE WS-JOURNAL-TYPE        TO OP-TYPE
039900     MOVE WS-JOURNAL-AMOUNT      TO OP-AMOUNT
040000     MOVE WS-JOURNAL-DESCRIPTION TO OP-DESCRIPTION
040100
040200     WRITE OPERATION-RECORD
040300     IF NOT WS-OPJRNL-OK
040400         MOVE 'OPERATION-JOURNAL' TO WC-MSG-FILENAME
040500         MOVE WS-OPJRNL-FS        TO WC-MSG-FILESTAT
040600         MOVE '500-WRITE-JOURNAL-ENTRY' TO WC-MSG-PARA
040700         PERFORM Z0900-ERROR-ROUTINE
040800     END-IF
040900     .
041000******************************************************************
041100*    600-FIND-ACCOUNT - binary search of WS-ACCOUNT-TABLE on
041200*    WS-SEARCH-ACCT-ID, restated from the lookup-table search
041300*    used to validate the migrated tape codes on the old cutover
041400*    job; this shop's own runs never carried an in-memory table
041500*    before the account files replaced the bankgiro cursors.
041600 600-FIND-ACCOUNT.
041700     SET WS-ACCT-FOUND-SW TO 'N'
041800     IF WS-ACCOUNT-COUNT > ZERO
041900         SEARCH ALL WS-ACCOUNT-ENTRY
042000             AT END
042100                 SET WS-ACCT-FOUND-SW TO 'N'
042200             WHEN WE-ACCT-ID (ACCT-IX) = WS-SEARCH-ACCT-ID
042300                 SET WS-ACCT-FOUND TO TRUE
042400         END-SEARCH
042500     END-IF
042600     .
042700******************************************************************
042800 700-REJECT-TRANSACTION.
042900     ADD 1 TO WS-TXN-REJECTED-COUNT
043000     DISPLAY 'TRANSACTION REJECTED - ' WS-REJECT-REASON
043100              ' ACCT=' TXN-ACCT-ID
043200     .
043300******************************************************************
043400 800-REWRITE-ACCOUNT-MASTER.
043500     MOVE WS-ACCOUNT-ENTRY (ACCT-IX) TO ACCT-MSTR-OUT-REC
043600     WRITE ACCT-MSTR-OUT-REC
043700     IF NOT WS-ACCTOUT-OK
043800         MOVE 'ACCT-MSTR-OUT'     TO WC-MSG-FILENAME
043900         MOVE WS-ACCTOUT-FS       TO WC-MSG-FILESTAT
044000         MOVE '800-REWRITE-ACCOUNT-MASTER' TO WC-MSG-PARA
044100         PERFORM Z0900-ERROR-ROUTINE
044200     END-IF
044300     .
044400******************************************************************
044500 900-TERMINATE.
044600     CLOSE ACCT-MSTR-OUT TRANSACTION-FILE OPERATION-JOURNAL
044700     .
044800******************************************************************
044900 950-DISPLAY-CONTROL-TOTALS.
045000     MOVE WS-TXN-READ-COUNT     TO WS-READ-COUNT-X
045100     MOVE WS-TXN-POSTED-COUNT   TO WS-POSTED-COUNT-X
045200     MOVE WS-TXN-REJECTED-COUNT TO WS-REJECTED-COUNT-X
045300     MOVE WS-TOTAL-CREDITED     TO WE-CREDITED-EDIT
045400     MOVE WS-TOTAL-DEBITED      TO WE-DEBITED-EDIT
045500
045600     DISPLAY '--------------------------------------------------'
045700     DISPLAY 'BANKPOST CONTROL TOTALS'
045800     DISPLAY '  TRANSACTIONS READ     : ' WS-READ-COUNT-X
045900     DISPLAY '  TRANSACTIONS POSTED   : ' WS-POSTED-COUNT-X
045910     DISPLAY '  JOURNAL LINES WRITTEN : ' WS-JOURNAL-LINE-COUNT
046000     DISPLAY '  TRANSACTIONS REJECTED : ' WS-REJECTED-COUNT-X
046100     DISPLAY '  TOTAL CREDITED        : ' WE-CREDITED-EDIT
046200     DISPLAY '  TOTAL DEBITED         : ' WE-DEBITED-EDIT
046300     DISPLAY '--------------------------------------------------'
046400     .
046500******************************************************************
046600 Z0900-ERROR-ROUTINE.
046700 COPY BANKERR-RTN.
