000100******************************************************************
000200*                                                                *
000300*    BANKSTMT                                                   *
000400*                                                                *
000500*    Account statement / history report, CALLed from BANKMENU.  *
000600*    Three request codes: '51' prints the full register - every *
000700*    account on the master, control-broken, with run totals, to *
000800*    STATEMENT-REPORT; '52' looks up one account id and shows    *
000900*    the same header/detail lines on the operator console;       *
001000*    '53' returns one page of an account's history, console      *
001100*    only, for the on-demand history screen.                     *
001200*                                                                *
001300*    History                                                     *
001400*    1991-07-15 RK  PR1150  First cut, full register only.       *
001500*    1992-01-08 RK  PR1155  Added single-account console inquiry *
001600*                           ('52') - operators kept re-running   *
001700*                           the full report to check one account.*
001800*    1993-02-22 BK  PR1177  Added paged history ('53') for the   *
001900*                           new account-history screen.          *
002000*    1998-11-09 TH  Y2K01   Dates already 4-digit                *
002100*    year - no change made.                                      *
002110*    2000-08-21 DM  PR1195  WS-PAGE-LINE-COUNT added to 700/720 -*
002120*                           the history screen was losing track  *
002130*                           of how many lines it had actually    *
002140*                           written to the console once a page   *
002150*                           ran short of WS-PAGE-SIZE.           *
002200*                                                                *
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. BANKSTMT IS INITIAL.
002600 AUTHOR. R KOWALSKI.
002700 INSTALLATION. RETAIL BANKING SYSTEMS.
002800 DATE-WRITTEN. 1991-07-15.
002900 DATE-COMPILED.
003000 SECURITY. UNCLASSIFIED.
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT  CUSTOMER-MASTER
004000             ASSIGN TO 'CUSTMAST'
004100             ORGANIZATION IS LINE SEQUENTIAL
004200             FILE STATUS IS WS-CUSTMAST-FS.
004300
004400     SELECT  ACCOUNT-MASTER
004500             ASSIGN TO 'ACCTMAST'
004600             ORGANIZATION IS LINE SEQUENTIAL
004700             FILE STATUS IS WS-ACCTMAST-FS.
004800
004900     SELECT  OPERATION-JOURNAL
005000             ASSIGN TO 'OPJRNL'
005100             ORGANIZATION IS LINE SEQUENTIAL
005200             FILE STATUS IS WS-OPJRNL-FS.
005300
005400     SELECT  STATEMENT-REPORT
005500             ASSIGN TO 'STMTRPT'
005600             ORGANIZATION IS LINE SEQUENTIAL
005700             FILE STATUS IS WS-STMTRPT-FS.
005800******************************************************************
005900 DATA DIVISION.
006000*-----------------------------------------------------------------
006100 FILE SECTION.
006200 FD  CUSTOMER-MASTER
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 79 CHARACTERS.
006500 COPY BANKCUST.
006600
006700 FD  ACCOUNT-MASTER
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 120 CHARACTERS.
007000 COPY BANKACCT.
007100
007200 FD  OPERATION-JOURNAL
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 100 CHARACTERS.
007500 COPY BANKOPER.
007600
007700 FD  STATEMENT-REPORT
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 132 CHARACTERS.
008000 01  STATEMENT-REPORT-LINE           PIC X(132).
008100******************************************************************
008200 WORKING-STORAGE SECTION.
008210*    WS-PAGE-LINE-COUNT - console lines actually displayed for
008220*    the current page of 700-PAGED-HISTORY-INQUIRY.
008230 77  WS-PAGE-LINE-COUNT             PIC 9(05) COMP VALUE ZERO.
008300 01  FILE-STATUS-FIELDS.
008400     05  WS-CUSTMAST-FS               PIC XX.
008500         88  WS-CUSTMAST-OK                   VALUE '00'.
008600     05  WS-ACCTMAST-FS               PIC XX.
008700         88  WS-ACCTMAST-OK                   VALUE '00'.
008800     05  WS-OPJRNL-FS                 PIC XX.
008900         88  WS-OPJRNL-OK                     VALUE '00'.
009000     05  WS-STMTRPT-FS                PIC XX.
009100         88  WS-STMTRPT-OK                    VALUE '00'.
009200
009300 01  WS-SWITCHES.
009400     05  WS-CUSTMAST-EOF-SW           PIC X VALUE 'N'.
009500         88  WS-CUSTMAST-EOF                  VALUE 'Y'.
009600     05  WS-ACCTMAST-EOF-SW           PIC X VALUE 'N'.
009700         88  WS-ACCTMAST-EOF                  VALUE 'Y'.
009800     05  WS-OPJRNL-EOF-SW             PIC X VALUE 'N'.
009900         88  WS-OPJRNL-EOF                    VALUE 'Y'.
010000     05  WS-ACCT-FOUND-SW             PIC X VALUE 'N'.
010100         88  WS-ACCT-FOUND                    VALUE 'Y'.
010200     05  WS-OWNER-FOUND-SW            PIC X VALUE 'N'.
010300         88  WS-OWNER-FOUND                   VALUE 'Y'.
010400     05  WS-PRINT-MODE-SW             PIC X VALUE 'P'.
010500         88  WS-PRINT-MODE-PRINTER            VALUE 'P'.
010600         88  WS-PRINT-MODE-CONSOLE            VALUE 'D'.
010700
010800*    The three tables below hold whole masters in memory for the
010900*    life of the CALL, the same load-once idiom used throughout
011000*    this suite now that the shop has moved off DB2 cursors.
011100 01  WS-CUSTOMER-TABLE.
011200     05  WS-CUSTOMER-COUNT            PIC 9(5) COMP VALUE ZERO.
011300     05  WS-CUSTOMER-ENTRY OCCURS 1 TO 5000 TIMES
011400                           DEPENDING ON WS-CUSTOMER-COUNT
011500                           ASCENDING KEY IS MC-CUST-ID
011600                           INDEXED BY CUST-IX.
011700         10  MC-CUST-ID               PIC 9(09).
011800         10  MC-CUST-NAME             PIC X(30).
011900         10  MC-CUST-EMAIL            PIC X(40).
012000         10  FILLER                   PIC X(01).
012100
012200 01  WS-ACCOUNT-TABLE.
012300     05  WS-MACCOUNT-COUNT            PIC 9(5) COMP VALUE ZERO.
012400     05  WS-MACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
012500                           DEPENDING ON WS-MACCOUNT-COUNT
012600                           ASCENDING KEY IS MA-ACCT-ID
012700                           INDEXED BY MACCT-IX.
012800         10  MA-ACCT-ID               PIC X(36).
012900         10  MA-ACCT-BALANCE          PIC S9(11)V99 COMP-3.
013000         10  MA-ACCT-CREATED-DATE     PIC 9(08).
013100         10  MA-ACCT-STATUS           PIC X(09).
013200         10  MA-ACCT-CUST-ID          PIC 9(09).
013300         10  MA-ACCT-TYPE             PIC X(02).
013400             88  MA-ACCT-TYPE-CURRENT         VALUE 'CA'.
013500         10  MA-ACCT-OVERDRAFT        PIC S9(11)V99 COMP-3.
013600         10  MA-ACCT-INT-RATE         PIC S9(03)V9(04) COMP-3.
013700         10  FILLER                   PIC X(38).
013800
013900*    Journal table stays in arrival order (no ASCENDING KEY) -
014000*    this is exactly the order the operations were posted in,
014100*    the order a teller expects on the printed history and the
014200*    order the paged console inquiry slices through.
014300 01  WS-JOURNAL-TABLE.
014400     05  WS-JOURNAL-COUNT             PIC 9(5) COMP VALUE ZERO.
014500     05  WS-JOURNAL-ENTRY OCCURS 1 TO 20000 TIMES
014600                          DEPENDING ON WS-JOURNAL-COUNT
014700                          INDEXED BY JRNL-IX.
014800         10  OJ-ACCT-ID               PIC X(36).
014900         10  OJ-DATE                  PIC 9(08).
015000         10  OJ-TYPE                  PIC X(06).
015100         10  OJ-AMOUNT                PIC S9(11)V99 COMP-3.
015200         10  OJ-DESCRIPTION           PIC X(30).
015300         10  FILLER                   PIC X(12).
015400
015500 01  WS-SEARCH-ACCT-ID                PIC X(36) VALUE SPACE.
015600 01  WS-PRINT-LINE                    PIC X(132) VALUE SPACE.
015700 01  WE-BALANCE-DISPLAY               PIC ZZ,ZZZ,ZZZ,ZZ9.99.
015800 01  WE-OVERDRAFT-DISPLAY             PIC ZZ,ZZZ,ZZZ,ZZ9.99.
015900 01  WE-AMOUNT-DISPLAY                PIC ZZ,ZZZ,ZZZ,ZZ9.99.
016000 01  WE-INT-RATE-DISPLAY              PIC ZZ9.9999.
016100
016200*    Run control totals for the full register ('51') - rejected
016300*    transactions are never journaled so WS-RUN-TXN-REJECTED is
016400*    always zero on this report; it is carried for parity with
016500*    the console totals BANKPOST displays at end of posting run.
016600 01  WS-RUN-TOTALS.
016700     05  WS-RUN-TXN-POSTED            PIC 9(07) COMP VALUE ZERO.
016800     05  WS-RUN-TXN-REJECTED          PIC 9(07) COMP VALUE ZERO.
016900     05  WS-RUN-CREDITS       PIC S9(11)V99 COMP-3 VALUE ZERO.
017000     05  WS-RUN-DEBITS        PIC S9(11)V99 COMP-3 VALUE ZERO.
017100 01  WS-ACCT-OP-COUNT                 PIC 9(07) COMP VALUE ZERO.
017200
017300*    Paged history working fields.
017400 01  WS-PAGE-REQUEST.
017500     05  WS-PAGE-NUM                  PIC 9(05) COMP VALUE ZERO.
017600     05  WS-PAGE-SIZE                 PIC 9(05) COMP VALUE ZERO.
017700     05  WS-TOTAL-PAGES               PIC 9(05) COMP VALUE ZERO.
017800     05  WS-MATCH-SEQ                 PIC 9(07) COMP VALUE ZERO.
017900     05  WS-PAGE-LOW                  PIC 9(07) COMP VALUE ZERO.
018000     05  WS-PAGE-HIGH                 PIC 9(07) COMP VALUE ZERO.
018100*    WS-PAGE-REQUEST redefined so the page count can be built
018200*    with simple integer arithmetic (ceiling via truncating
018300*    division on the shifted numerator).
018400 01  WS-PAGE-REQUEST-X REDEFINES WS-PAGE-REQUEST.
018500     05  FILLER                       PIC 9(05) COMP.
018600     05  FILLER                       PIC 9(05) COMP.
018700     05  FILLER                       PIC 9(05) COMP.
018800     05  FILLER                       PIC 9(07) COMP.
018900     05  FILLER                       PIC 9(07) COMP.
019000     05  FILLER                       PIC 9(07) COMP.
019100
019200 01  HEADLINE                         PIC X(60) VALUE ALL '-'.
019300
019400 COPY BANKERR.
019500******************************************************************
019600 LINKAGE SECTION.
019700*-----------------------------------------------------------------
019800 01  LC-ACCEPT                        PIC X(02).
019900******************************************************************
020000 PROCEDURE DIVISION USING LC-ACCEPT.
020100 000-BANKSTMT.
020200     MOVE 'BANKSTMT.cbl' TO WC-MSG-SRCFILE
020300
020400     PERFORM L0100-LOAD-CUSTOMER-MASTER
020500     PERFORM L0200-LOAD-ACCOUNT-MASTER
020600     PERFORM L0300-LOAD-OPERATION-JOURNAL
020700
020800     EVALUATE LC-ACCEPT
020900         WHEN '51'
021000             SET WS-PRINT-MODE-PRINTER TO TRUE
021100             PERFORM 100-PRINT-ALL-ACCOUNTS
021200         WHEN '52'
021300             SET WS-PRINT-MODE-CONSOLE TO TRUE
021400             PERFORM 150-INQUIRE-ONE-ACCOUNT
021500         WHEN '53'
021600             PERFORM 700-PAGED-HISTORY-INQUIRY
021700         WHEN OTHER
021800             DISPLAY 'INVALID MENU CODE FROM BANKMENU: ' LC-ACCEPT
021900     END-EVALUATE
022000
022100     EXIT PROGRAM
022200     .
022300******************************************************************
022400 100-PRINT-ALL-ACCOUNTS.
022500     MOVE ZERO TO WS-RUN-TXN-POSTED WS-RUN-CREDITS
022600                  WS-RUN-DEBITS
022700
022800     OPEN OUTPUT STATEMENT-REPORT
022900     IF NOT WS-STMTRPT-OK
023000         MOVE 'STATEMENT-REPORT' TO WC-MSG-FILENAME
023100         MOVE WS-STMTRPT-FS      TO WC-MSG-FILESTAT
023200         MOVE '100-PRINT-ALL-ACCOUNTS' TO WC-MSG-PARA
023300         PERFORM Z0900-ERROR-ROUTINE
023400     END-IF
023500
023600     PERFORM 110-PRINT-ONE-ACCOUNT
023700         VARYING MACCT-IX FROM 1 BY 1
023800         UNTIL MACCT-IX > WS-MACCOUNT-COUNT
023900
024000     PERFORM 900-PRINT-RUN-TOTALS
024100     CLOSE STATEMENT-REPORT
024200     .
024300 110-PRINT-ONE-ACCOUNT.
024400     MOVE ZERO TO WS-ACCT-OP-COUNT
024500     PERFORM 200-PRINT-HEADER
024600     PERFORM 300-PRINT-ACCOUNT-OPERATIONS
024700         VARYING JRNL-IX FROM 1 BY 1
024800         UNTIL JRNL-IX > WS-JOURNAL-COUNT
024900     PERFORM 400-CONTROL-BREAK-TOTALS
025000     .
025100******************************************************************
025200*    150-INQUIRE-ONE-ACCOUNT - "BANK ACCOUNT NOT FOUND" rule,
025300*    same existence-check shape as M0190/M0191 in BANKMAINT.
025400 150-INQUIRE-ONE-ACCOUNT.
025500     DISPLAY 'ENTER ACCOUNT ID: ' WITH NO ADVANCING
025600     ACCEPT WS-SEARCH-ACCT-ID
025700     PERFORM 600-FIND-ACCOUNT
025800
025900     IF WS-ACCT-FOUND
026000         PERFORM 110-PRINT-ONE-ACCOUNT
026100     ELSE
026200         DISPLAY 'BANK ACCOUNT NOT FOUND'
026300     END-IF
026400     .
026500******************************************************************
026600*    200-PRINT-HEADER - account id, owner name, type, status,
026700*    creation date, overdraft or interest rate, current balance.
026800 200-PRINT-HEADER.
026900     SET WS-OWNER-FOUND-SW TO 'N'
027000     SEARCH ALL WS-CUSTOMER-ENTRY
027100         AT END
027200             SET WS-OWNER-FOUND-SW TO 'N'
027300         WHEN MC-CUST-ID (CUST-IX) = MA-ACCT-CUST-ID (MACCT-IX)
027400             SET WS-OWNER-FOUND TO TRUE
027500     END-SEARCH
027600
027700     MOVE SPACE TO WS-PRINT-LINE
027800     STRING 'ACCOUNT ' MA-ACCT-ID (MACCT-IX) DELIMITED BY SIZE
027900       INTO WS-PRINT-LINE
028000     END-STRING
028100     PERFORM 250-EMIT-LINE
028200
028300     MOVE SPACE TO WS-PRINT-LINE
028400     IF WS-OWNER-FOUND
028500         STRING 'OWNER   ' MC-CUST-NAME (CUST-IX)
028600                DELIMITED BY SIZE
028700           INTO WS-PRINT-LINE
028800         END-STRING
028900     ELSE
029000         MOVE 'OWNER   *** NOT ON FILE ***' TO WS-PRINT-LINE
029100     END-IF
029200     PERFORM 250-EMIT-LINE
029300
029400     MOVE SPACE TO WS-PRINT-LINE
029500     STRING 'TYPE    ' MA-ACCT-TYPE (MACCT-IX)
029600            '   STATUS ' MA-ACCT-STATUS (MACCT-IX)
029700       DELIMITED BY SIZE INTO WS-PRINT-LINE
029800     END-STRING
029900     PERFORM 250-EMIT-LINE
030000
030100     MOVE SPACE TO WS-PRINT-LINE
030200     STRING 'OPENED  ' MA-ACCT-CREATED-DATE (MACCT-IX)
030300       DELIMITED BY SIZE INTO WS-PRINT-LINE
030400     END-STRING
030500     PERFORM 250-EMIT-LINE
030600
030700     IF MA-ACCT-TYPE-CURRENT (MACCT-IX)
030800         MOVE MA-ACCT-OVERDRAFT (MACCT-IX) TO WE-OVERDRAFT-DISPLAY
030900         MOVE SPACE TO WS-PRINT-LINE
031000         STRING 'OVERDRAFT LIMIT ' WE-OVERDRAFT-DISPLAY
031100           DELIMITED BY SIZE INTO WS-PRINT-LINE
031200         END-STRING
031300     ELSE
031400         MOVE MA-ACCT-INT-RATE (MACCT-IX) TO WE-INT-RATE-DISPLAY
031500         MOVE SPACE TO WS-PRINT-LINE
031600         STRING 'INTEREST RATE   ' WE-INT-RATE-DISPLAY
031700           DELIMITED BY SIZE INTO WS-PRINT-LINE
031800         END-STRING
031900     END-IF
032000     PERFORM 250-EMIT-LINE
032100
032200     MOVE MA-ACCT-BALANCE (MACCT-IX) TO WE-BALANCE-DISPLAY
032300     MOVE SPACE TO WS-PRINT-LINE
032400     STRING 'CURRENT BALANCE ' WE-BALANCE-DISPLAY
032500       DELIMITED BY SIZE INTO WS-PRINT-LINE
032600     END-STRING
032700     PERFORM 250-EMIT-LINE
032800     .
032900******************************************************************
033000 250-EMIT-LINE.
033100     EVALUATE TRUE
033200         WHEN WS-PRINT-MODE-PRINTER
033300             WRITE STATEMENT-REPORT-LINE FROM WS-PRINT-LINE
033400             IF NOT WS-STMTRPT-OK
033500                 MOVE 'STATEMENT-REPORT'   TO WC-MSG-FILENAME
033600                 MOVE WS-STMTRPT-FS        TO WC-MSG-FILESTAT
033700                 MOVE '250-EMIT-LINE'      TO WC-MSG-PARA
033800                 PERFORM Z0900-ERROR-ROUTINE
033900             END-IF
034000         WHEN WS-PRINT-MODE-CONSOLE
034100             DISPLAY WS-PRINT-LINE
034200     END-EVALUATE
034300     .
034400******************************************************************
034500*    300-PRINT-ACCOUNT-OPERATIONS - one line per journal entry
034600*    belonging to the account now in MACCT-IX, stored order.
034700 300-PRINT-ACCOUNT-OPERATIONS.
034800     IF OJ-ACCT-ID (JRNL-IX) = MA-ACCT-ID (MACCT-IX)
034900         MOVE OJ-AMOUNT (JRNL-IX) TO WE-AMOUNT-DISPLAY
035000         MOVE SPACE TO WS-PRINT-LINE
035100         STRING OJ-TYPE (JRNL-IX)        DELIMITED BY SIZE
035200                ' '                      DELIMITED BY SIZE
035300                OJ-DATE (JRNL-IX)        DELIMITED BY SIZE
035400                ' '                      DELIMITED BY SIZE
035500                WE-AMOUNT-DISPLAY        DELIMITED BY SIZE
035600                ' '                      DELIMITED BY SIZE
035700                OJ-DESCRIPTION (JRNL-IX) DELIMITED BY SIZE
035800           INTO WS-PRINT-LINE
035900         END-STRING
036000         PERFORM 250-EMIT-LINE
036100
036200         ADD 1 TO WS-ACCT-OP-COUNT
036300         IF OJ-TYPE (JRNL-IX) = 'CREDIT'
036400             ADD OJ-AMOUNT (JRNL-IX) TO WS-RUN-CREDITS
036500         ELSE
036600             ADD OJ-AMOUNT (JRNL-IX) TO WS-RUN-DEBITS
036700         END-IF
036800         ADD 1 TO WS-RUN-TXN-POSTED
036900     END-IF
037000     .
037100******************************************************************
037200*    400-CONTROL-BREAK-TOTALS - operation count for the account
037300*    that is now finished printing.
037400 400-CONTROL-BREAK-TOTALS.
037500     MOVE SPACE TO WS-PRINT-LINE
037600     STRING 'OPERATIONS ON THIS ACCOUNT: ' WS-ACCT-OP-COUNT
037700       DELIMITED BY SIZE INTO WS-PRINT-LINE
037800     END-STRING
037900     PERFORM 250-EMIT-LINE
038000
038100     MOVE SPACE TO WS-PRINT-LINE
038200     MOVE HEADLINE TO WS-PRINT-LINE
038300     PERFORM 250-EMIT-LINE
038400     .
038500******************************************************************
038600*    600-FIND-ACCOUNT - SEARCH ALL keyed on WS-SEARCH-ACCT-ID,
038700*    used by both the console inquiry and the paged variant.
038800 600-FIND-ACCOUNT.
038900     SET WS-ACCT-FOUND-SW TO 'N'
039000     SEARCH ALL WS-MACCOUNT-ENTRY
039100         AT END
039200             SET WS-ACCT-FOUND-SW TO 'N'
039300         WHEN MA-ACCT-ID (MACCT-IX) = WS-SEARCH-ACCT-ID
039400             SET WS-ACCT-FOUND TO TRUE
039500     END-SEARCH
039600     .
039700******************************************************************
039800*    700-PAGED-HISTORY-INQUIRY - page number/page size come in
039900*    from the console; TOTAL-PAGES is the integer ceiling of the
040000*    account's operation count over the page size (truncating
040100*    division on count + size - 1 gives the ceiling without a
040200*    separate rounding step).
040300 700-PAGED-HISTORY-INQUIRY.
040400     DISPLAY 'ENTER ACCOUNT ID: ' WITH NO ADVANCING
040500     ACCEPT WS-SEARCH-ACCT-ID
040600     PERFORM 600-FIND-ACCOUNT
040700
040800     IF WS-ACCT-FOUND
040900         DISPLAY 'ENTER PAGE NUMBER (0-BASED): ' WITH NO ADVANCING
041000         ACCEPT WS-PAGE-NUM
041100         DISPLAY 'ENTER PAGE SIZE: ' WITH NO ADVANCING
041200         ACCEPT WS-PAGE-SIZE
041300
041400         MOVE ZERO TO WS-ACCT-OP-COUNT WS-MATCH-SEQ
041500         PERFORM 710-COUNT-ACCOUNT-OPERATIONS
041600             VARYING JRNL-IX FROM 1 BY 1
041700             UNTIL JRNL-IX > WS-JOURNAL-COUNT
041800
041900         COMPUTE WS-TOTAL-PAGES =
042000             (WS-ACCT-OP-COUNT + WS-PAGE-SIZE - 1) / WS-PAGE-SIZE
042100
042200         COMPUTE WS-PAGE-LOW  = WS-PAGE-NUM * WS-PAGE-SIZE
042300         COMPUTE WS-PAGE-HIGH = WS-PAGE-LOW + WS-PAGE-SIZE - 1
042400
042500         DISPLAY 'ACCOUNT  : ' WS-SEARCH-ACCT-ID
042600         MOVE MA-ACCT-BALANCE (MACCT-IX) TO WE-BALANCE-DISPLAY
042700         DISPLAY 'BALANCE  : ' WE-BALANCE-DISPLAY
042800         DISPLAY 'PAGE     : ' WS-PAGE-NUM ' OF ' WS-TOTAL-PAGES
042900         DISPLAY 'PAGESIZE : ' WS-PAGE-SIZE
043000
043100         MOVE ZERO TO WS-MATCH-SEQ WS-PAGE-LINE-COUNT
043200         PERFORM 720-PRINT-PAGE-OPERATION
043300             VARYING JRNL-IX FROM 1 BY 1
043400             UNTIL JRNL-IX > WS-JOURNAL-COUNT
043410         DISPLAY 'LINES SHOWN: ' WS-PAGE-LINE-COUNT
043500     ELSE
043600         DISPLAY 'BANK ACCOUNT NOT FOUND'
043700     END-IF
043800     .
043900 710-COUNT-ACCOUNT-OPERATIONS.
044000     IF OJ-ACCT-ID (JRNL-IX) = WS-SEARCH-ACCT-ID
044100         ADD 1 TO WS-ACCT-OP-COUNT
044200     END-IF
044300     .
044400 720-PRINT-PAGE-OPERATION.
044500     IF OJ-ACCT-ID (JRNL-IX) = WS-SEARCH-ACCT-ID
044600         IF WS-MATCH-SEQ >= WS-PAGE-LOW
044700            AND WS-MATCH-SEQ <= WS-PAGE-HIGH
044800             MOVE OJ-AMOUNT (JRNL-IX) TO WE-AMOUNT-DISPLAY
044900             DISPLAY OJ-TYPE (JRNL-IX) ' ' OJ-DATE (JRNL-IX) ' '
045000                 WE-AMOUNT-DISPLAY ' ' OJ-DESCRIPTION (JRNL-IX)
045010             ADD 1 TO WS-PAGE-LINE-COUNT
045100         END-IF
045200         ADD 1 TO WS-MATCH-SEQ
045300     END-IF
045400     .
045500******************************************************************
045600 900-PRINT-RUN-TOTALS.
045700     MOVE HEADLINE TO WS-PRINT-LINE
045800     PERFORM 250-EMIT-LINE
045900
046000     MOVE WS-RUN-CREDITS TO WE-BALANCE-DISPLAY
046100     MOVE SPACE TO WS-PRINT-LINE
046200     STRING 'TOTAL CREDITS    ' WE-BALANCE-DISPLAY
046300       DELIMITED BY SIZE INTO WS-PRINT-LINE
046400     END-STRING
046500     PERFORM 250-EMIT-LINE
046600
046700     MOVE WS-RUN-DEBITS TO WE-BALANCE-DISPLAY
046800     MOVE SPACE TO WS-PRINT-LINE
046900     STRING 'TOTAL DEBITS     ' WE-BALANCE-DISPLAY
047000       DELIMITED BY SIZE INTO WS-PRINT-LINE
047100     END-STRING
047200     PERFORM 250-EMIT-LINE
047300
047400     MOVE SPACE TO WS-PRINT-LINE
047500     STRING 'TOTAL POSTED     ' WS-RUN-TXN-POSTED
047600       DELIMITED BY SIZE INTO WS-PRINT-LINE
047700     END-STRING
047800     PERFORM 250-EMIT-LINE
047900
048000     MOVE SPACE TO WS-PRINT-LINE
048100     STRING 'TOTAL REJECTED   ' WS-RUN-TXN-REJECTED
048200       DELIMITED BY SIZE INTO WS-PRINT-LINE
048300     END-STRING
048400     PERFORM 250-EMIT-LINE
048500     .
048600******************************************************************
048700 L0100-LOAD-CUSTOMER-MASTER.
048800     MOVE ZERO TO WS-CUSTOMER-COUNT
048900     OPEN INPUT CUSTOMER-MASTER
049000     IF NOT WS-CUSTMAST-OK
049100         MOVE 'CUSTOMER-MASTER'   TO WC-MSG-FILENAME
049200         MOVE WS-CUSTMAST-FS      TO WC-MSG-FILESTAT
049300         MOVE 'L0100-LOAD-CUSTOMER-MASTER' TO WC-MSG-PARA
049400         PERFORM Z0900-ERROR-ROUTINE
049500         SET WS-CUSTMAST-EOF TO TRUE
049600     ELSE
049700         READ CUSTOMER-MASTER
049800             AT END SET WS-CUSTMAST-EOF TO TRUE
049900         END-READ
050000     END-IF
050100
050200     PERFORM L0101-STORE-CUSTOMER-ROW UNTIL WS-CUSTMAST-EOF
050300     CLOSE CUSTOMER-MASTER
050400     .
050500 L0101-STORE-CUSTOMER-ROW.
050600     ADD 1 TO WS-CUSTOMER-COUNT
050700     MOVE CUSTOMER-CUST-ID TO MC-CUST-ID    (WS-CUSTOMER-COUNT)
050800     MOVE CUSTOMER-NAME    TO MC-CUST-NAME  (WS-CUSTOMER-COUNT)
050900     MOVE CUSTOMER-EMAIL   TO MC-CUST-EMAIL (WS-CUSTOMER-COUNT)
051000
051100     READ CUSTOMER-MASTER
051200         AT END SET WS-CUSTMAST-EOF TO TRUE
051300     END-READ
051400     .
051500******************************************************************
051600 L0200-LOAD-ACCOUNT-MASTER.
051700     MOVE ZERO TO WS-MACCOUNT-COUNT
051800     OPEN INPUT ACCOUNT-MASTER
051900     IF NOT WS-ACCTMAST-OK
052000         MOVE 'ACCOUNT-MASTER'    TO WC-MSG-FILENAME
052100         MOVE WS-ACCTMAST-FS      TO WC-MSG-FILESTAT
052200         MOVE 'L0200-LOAD-ACCOUNT-MASTER' TO WC-MSG-PARA
052300         PERFORM Z0900-ERROR-ROUTINE
052400         SET WS-ACCTMAST-EOF TO TRUE
052500     ELSE
052600         READ ACCOUNT-MASTER
052700             AT END SET WS-ACCTMAST-EOF TO TRUE
052800         END-READ
052900     END-IF
053000
053100     PERFORM L0201-STORE-ACCOUNT-ROW UNTIL WS-ACCTMAST-EOF
053200     CLOSE ACCOUNT-MASTER
053300     .
053400 L0201-STORE-ACCOUNT-ROW.
053500     ADD 1 TO WS-MACCOUNT-COUNT
053600     SET MACCT-IX TO WS-MACCOUNT-COUNT
053700     MOVE ACCT-ID            TO MA-ACCT-ID      (MACCT-IX)
053800     MOVE ACCT-BALANCE       TO MA-ACCT-BALANCE (MACCT-IX)
053900     MOVE ACCT-CREATED-DATE  TO MA-ACCT-CREATED-DATE (MACCT-IX)
054000     MOVE ACCT-STATUS        TO MA-ACCT-STATUS  (MACCT-IX)
054100     MOVE ACCT-CUST-ID       TO MA-ACCT-CUST-ID (MACCT-IX)
054200     MOVE ACCT-TYPE          TO MA-ACCT-TYPE    (MACCT-IX)
054300     MOVE ACCT-OVERDRAFT     TO MA-ACCT-OVERDRAFT (MACCT-IX)
054400     MOVE ACCT-INTEREST-RATE TO MA-ACCT-INT-RATE (MACCT-IX)
054500
054600     READ ACCOUNT-MASTER
054700         AT END SET WS-ACCTMAST-EOF TO TRUE
054800     END-READ
054900     .
055000******************************************************************
055100 L0300-LOAD-OPERATION-JOURNAL.
055200     MOVE ZERO TO WS-JOURNAL-COUNT
055300     OPEN INPUT OPERATION-JOURNAL
055400     IF NOT WS-OPJRNL-OK
055500         MOVE 'OPERATION-JOURNAL'  TO WC-MSG-FILENAME
055600         MOVE WS-OPJRNL-FS         TO WC-MSG-FILESTAT
055700         MOVE 'L0300-LOAD-OPERATION-JOURNAL' TO WC-MSG-PARA
055800         PERFORM Z0900-ERROR-ROUTINE
055900         SET WS-OPJRNL-EOF TO TRUE
056000     ELSE
056100         READ OPERATION-JOURNAL
056200             AT END SET WS-OPJRNL-EOF TO TRUE
056300         END-READ
056400     END-IF
056500
056600     PERFORM L0301-STORE-JOURNAL-ROW UNTIL WS-OPJRNL-EOF
056700     CLOSE OPERATION-JOURNAL
056800     .
056900 L0301-STORE-JOURNAL-ROW.
057000     ADD 1 TO WS-JOURNAL-COUNT
057100     SET JRNL-IX TO WS-JOURNAL-COUNT
057200     MOVE OP-ACCT-ID     TO OJ-ACCT-ID     (JRNL-IX)
057300     MOVE OP-DATE        TO OJ-DATE        (JRNL-IX)
057400     MOVE OP-TYPE        TO OJ-TYPE        (JRNL-IX)
057500     MOVE OP-AMOUNT       TO OJ-AMOUNT      (JRNL-IX)
057600     MOVE OP-DESCRIPTION TO OJ-DESCRIPTION (JRNL-IX)
057700
057800     READ OPERATION-JOURNAL
057900         AT END SET WS-OPJRNL-EOF TO TRUE
058000     END-READ
058100     .
058200******************************************************************
058300 Z0900-ERROR-ROUTINE.
058400 COPY BANKERR-RTN.
