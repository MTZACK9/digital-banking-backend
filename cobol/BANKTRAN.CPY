000100******************************************************************
000200*                                                                *
000300*    BANKTRAN.CPY                                                *
000400*    Posting transaction record - input to BANKPOST.  Arrives   *
000500*    from upstream in zoned-decimal form, one card per posting, *
000600*    arrival order, no key.                                      *
000700*                                                                *
000800*    Record length: 124 bytes (123 live + 1 expansion byte).    *
000900*    Note: TXN-AMOUNT travels DISPLAY (not packed) because it   *
001000*    is built by the upstream feed, not by this shop; it is     *
001100*    moved into a COMP-3 field as soon as it lands on the       *
001200*    account/journal records.                                   *
001300*                                                                *
001400*    History                                                     *
001500*    1991-04-09 RK  PR1140  First cut, CREDIT/DEBIT only.        *
001600*    1993-02-22 BK  PR1177  Added TRANSFER and TXN-ACCT-DEST.    *
001700*                                                                *
001800******************************************************************
001900   01  TRANSACTION-RECORD.
002000       03  TXN-TYPE                    PIC X(08).
002100           88  TXN-TYPE-CREDIT                 VALUE 'CREDIT  '.
002200           88  TXN-TYPE-DEBIT                  VALUE 'DEBIT   '.
002300           88  TXN-TYPE-TRANSFER               VALUE 'TRANSFER'.
002400       03  TXN-ACCT-ID                 PIC X(36).
002500       03  TXN-ACCT-DEST               PIC X(36).
002600       03  TXN-AMOUNT                  PIC S9(11)V99.
002700       03  TXN-DESCRIPTION             PIC X(30).
002800       03  FILLER                      PIC X(01).
